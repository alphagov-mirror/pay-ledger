000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGRCNT.
000300 AUTHOR.         S VENKAT L.
000400 INSTALLATION.   CASH MGMT SYSTEMS AS-400.
000500 DATE-WRITTEN.   06 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: Payment-count-by-state batch report
001100*
001200* This program will scan TRANSACTIONS-MASTER for PAYMENT type
001300* transactions and report the count of transactions in each
001400* distinct state, optionally filtered by gateway account and/or
001500* created-date window, per the OPTION passed by the caller.
001600*
001700* OPTION ACTION................ FILTER(S) APPLIED.............
001800* 1 ALL PAYMENT TRANSACTIONS   NONE
001900* 2 FILTER BY GATEWAY ACCOUNT  GATEWAY ACCOUNT ID
002000* 3 FILTER BY ACCOUNT + DATE   GATEWAY ACCOUNT ID, DATE WINDOW
002100*
002200*=================================================================
002300*
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600*
002700*MOD.#  INIT    DATE        DESCRIPTION
002800*------ ------- ----------  --------------------------------------
002900* L91D01 VENKSL  06/03/1991 - LEDGER PROJECT PHASE 1              L91D01  
003000*                           - INITIAL VERSION - UNFILTERED COUNT
003100*                             OF TRANSACTIONS BY STATE
003200* L94E02 VENKSL  19/09/1994 - ADD GATEWAY ACCOUNT FILTER (OPTION 2L94E02  
003300* L99YKD KLEEYM  18/01/1999 - Y2K REVIEW - TXN-CREATED-DATE WINDOW
003400*                             COMPARES ALREADY USE 4-DIGIT CCYY,
003500*                             NO CHANGE REQUIRED, SIGNED OFF
003600* L11B07 TMPJSK  12/04/2011 - LEDGER REPORTING PROJECT PHASE 1    L11B07  
003700*                           - ADD DATE-WINDOW FILTER (OPTION 3),
003800*                             FROM-DATE EXCLUSIVE/TO-DATE INCLUSIVE
003900*                           - REPLACED BANK ACCOUNT TABLE LOOKUP
004000*                             WITH GATEWAY ACCOUNT STATE COUNT
004100* L26H05 VENL29  10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - LINKAGE
004200*                             SECTION WAS A BARE COPY RCNTP, BUT NO
004300*                             SUCH COPYBOOK EXISTS - WK-C-RCNT-PARM
004400*                             IS NOW INLINE-DECLARED HERE (OPTION/
004500*                             ACCOUNT-ID/FROM-DATE/TO-DATE)
004600*=================================================================
004700*
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005400                  UPSI-0 IS UPSI-SWITCH-0
005500                    ON  STATUS IS U0-ON
005600                    OFF STATUS IS U0-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TRANSACTIONS-MASTER ASSIGN TO DATABASE-TRANSMSTR
006100            ORGANIZATION      IS INDEXED
006200            ACCESS MODE       IS SEQUENTIAL
006300            RECORD KEY        IS TXN-EXTERNAL-ID
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT PAYMENT-COUNT-REPORT-OUT ASSIGN TO PAYCNTOUT
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS2.
006800*
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200***************
007300 FD  TRANSACTIONS-MASTER
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS TXN-REC-1.
007600 01  TXN-REC-1.
007700     COPY LDGTXN.
007800*
007900 FD  PAYMENT-COUNT-REPORT-OUT
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS RCNT-LINE.
008200 01  RCNT-LINE.
008300     05  RCNT-LINE-STATE         PIC X(15).
008400     05  RCNT-LINE-COUNT         PIC Z(8)9.
008500     05  FILLER                 PIC X(06).
008600*
008700*************************
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                  PIC X(24) VALUE
009100     "** PROGRAM LDGRCNT **".
009200*
009300 01  WK-N-WORK-AREA.
009400     05  WK-N-TAB-IDX            PIC 9(02) COMP VALUE ZERO.
009500     05  WK-N-TAB-USED           PIC 9(02) COMP VALUE ZERO.
009600     05  WK-N-TAB-MAX            PIC 9(02) COMP VALUE 20.
009700 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
009800     05  WK-N-TAB-IDX-X          PIC X(02).
009900     05  WK-N-TAB-USED-X         PIC X(02).
010000     05  WK-N-TAB-MAX-X          PIC X(02).
010100*
010200 01  WK-C-WORK-AREA.
010300     05  WK-C-ENTRY-FOUND        PIC X(01) VALUE "N".
010400         88  WK-C-TAB-ENTRY-FOUND    VALUE "Y".
010500     05  WK-C-FILE-STATUS2       PIC X(02).
010600     05  WK-C-END-OF-READ        PIC X(01) VALUE "N".
010700     05  WK-C-PASSES-FILTER      PIC X(01) VALUE "Y".
010800 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
010900     05  WK-C-ENTRY-FOUND-NUM    PIC 9(01).
011000     05  FILLER                 PIC X(05).
011100*
011200 01  WK-TS-WINDOW.
011300     05  WK-TS-FROM-DATE         PIC 9(14) VALUE ZERO.
011400     05  WK-TS-TO-DATE           PIC 9(14) VALUE 99999999999999.
011500 01  WK-TS-WINDOW-R REDEFINES WK-TS-WINDOW.
011600     05  WK-TS-FROM-DATE-X       PIC X(14).
011700     05  WK-TS-TO-DATE-X         PIC X(14).
011800*
011900 01  WK-TS-TXN-VALUE             PIC 9(14) VALUE ZERO.
012000*
012100 01  WK-CNT-TABLE.
012200     05  WK-CNT-ENTRY OCCURS 20 TIMES.
012300         10  WK-CNT-STATE            PIC X(15) VALUE SPACES.
012400         10  WK-CNT-COUNT            PIC 9(09) COMP VALUE ZERO.
012500*
012600* ------------------ PROGRAM WORKING STORAGE ------------------*
012700 01  WK-C-COMMON.
012800     COPY LDGCMWS.
012900*
013000****************
013100 LINKAGE SECTION.
013200****************
013300 01  WK-C-RCNT-PARM.
013400     05  WK-C-RCNT-OPTION        PIC X(01).
013500     05  WK-C-RCNT-ACCOUNT-ID    PIC X(10).
013600     05  WK-C-RCNT-FROM-DATE     PIC 9(14).
013700     05  WK-C-RCNT-TO-DATE       PIC 9(14).
013800 01  WK-C-RCNT-PARM-R REDEFINES WK-C-RCNT-PARM.
013900     05  WK-C-RCNT-PARM-X        PIC X(39).
014000*
014100     EJECT
014200****************************************
014300 PROCEDURE DIVISION USING WK-C-RCNT-PARM.
014400****************************************
014500 MAIN-MODULE.
014600     PERFORM A000-START-PROGRAM-ROUTINE
014700        THRU A099-START-PROGRAM-ROUTINE-EX.
014800     PERFORM B000-READ-AND-ACCUMULATE
014900        THRU B099-READ-AND-ACCUMULATE-EX.
015000     PERFORM C000-WRITE-REPORT
015100        THRU C099-WRITE-REPORT-EX.
015200     PERFORM Z000-END-PROGRAM-ROUTINE
015300        THRU Z099-END-PROGRAM-ROUTINE-EX.
015400     GOBACK.
015500*
015600*----------------------------------------------------------------*
015700 A000-START-PROGRAM-ROUTINE.
015800*----------------------------------------------------------------*
015900     OPEN INPUT TRANSACTIONS-MASTER.
016000     IF NOT WK-C-SUCCESSFUL
016100        DISPLAY "LDGRCNT - OPEN FILE ERROR - TRANSMSTR"
016200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300        GO TO Y900-ABNORMAL-TERMINATION
016400     END-IF.
016500     OPEN OUTPUT PAYMENT-COUNT-REPORT-OUT.
016600     IF WK-C-FILE-STATUS2 NOT = "00"
016700        DISPLAY "LDGRCNT - OPEN FILE ERROR - PAYCNTOUT"
016800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS2
016900        GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100     IF WK-C-RCNT-OPTION = "3"
017200        MOVE WK-C-RCNT-FROM-DATE TO WK-TS-FROM-DATE
017300        MOVE WK-C-RCNT-TO-DATE   TO WK-TS-TO-DATE
017400     END-IF.
017500 A099-START-PROGRAM-ROUTINE-EX.
017600     EXIT.
017700*
017800*----------------------------------------------------------------*
017900 B000-READ-AND-ACCUMULATE.
018000*----------------------------------------------------------------*
018100     READ TRANSACTIONS-MASTER NEXT RECORD
018200        AT END
018300        MOVE "Y" TO WK-C-END-OF-READ
018400     END-READ.
018500     PERFORM B100-PROCESS-ONE-RECORD
018600        THRU B199-PROCESS-ONE-RECORD-EX
018700        UNTIL WK-C-END-OF-READ = "Y".
018800 B099-READ-AND-ACCUMULATE-EX.
018900     EXIT.
019000*
019100*----------------------------------------------------------------*
019200 B100-PROCESS-ONE-RECORD.
019300*----------------------------------------------------------------*
019400     IF TXN-IS-PAYMENT
019500        PERFORM B110-CHECK-FILTERS
019600           THRU B119-CHECK-FILTERS-EX
019700        IF WK-C-PASSES-FILTER
019800           PERFORM B120-ACCUMULATE-STATE
019900              THRU B129-ACCUMULATE-STATE-EX
020000        END-IF
020100     END-IF.
020200     READ TRANSACTIONS-MASTER NEXT RECORD
020300        AT END
020400        MOVE "Y" TO WK-C-END-OF-READ
020500     END-READ.
020600 B199-PROCESS-ONE-RECORD-EX.
020700     EXIT.
020800*
020900*----------------------------------------------------------------*
021000 B110-CHECK-FILTERS.
021100*----------------------------------------------------------------*
021200     MOVE "Y"                    TO WK-C-PASSES-FILTER.
021300     IF WK-C-RCNT-OPTION = "2" OR WK-C-RCNT-OPTION = "3"
021400        IF TXN-GATEWAY-ACCT-ID NOT = WK-C-RCNT-ACCOUNT-ID
021500           MOVE "N"               TO WK-C-PASSES-FILTER
021600        END-IF
021700     END-IF.
021800     IF WK-C-PASSES-FILTER = "Y" AND WK-C-RCNT-OPTION = "3"
021900        MOVE TXN-CREATED-DATE-X   TO WK-TS-TXN-VALUE
022000        IF NOT (WK-TS-TXN-VALUE > WK-TS-FROM-DATE
022100            AND WK-TS-TXN-VALUE NOT > WK-TS-TO-DATE)
022200           MOVE "N"               TO WK-C-PASSES-FILTER
022300        END-IF
022400     END-IF.
022500 B119-CHECK-FILTERS-EX.
022600     EXIT.
022700*
022800*----------------------------------------------------------------*
022900 B120-ACCUMULATE-STATE.
023000*----------------------------------------------------------------*
023100     MOVE "N"                    TO WK-C-ENTRY-FOUND.
023200     MOVE ZERO                   TO WK-N-TAB-IDX.
023300     PERFORM B130-FIND-ENTRY
023400        THRU B139-FIND-ENTRY-EX
023500        UNTIL WK-N-TAB-IDX >= WK-N-TAB-USED
023600           OR WK-C-TAB-ENTRY-FOUND.
023700     IF NOT WK-C-TAB-ENTRY-FOUND
023800        ADD 1                    TO WK-N-TAB-USED
023900        MOVE WK-N-TAB-USED        TO WK-N-TAB-IDX
024000        MOVE TXN-STATE           TO WK-CNT-STATE (WK-N-TAB-IDX)
024100        MOVE ZERO                TO WK-CNT-COUNT (WK-N-TAB-IDX)
024200     END-IF.
024300     ADD 1 TO WK-CNT-COUNT (WK-N-TAB-IDX).
024400 B129-ACCUMULATE-STATE-EX.
024500     EXIT.
024600*
024700*----------------------------------------------------------------*
024800 B130-FIND-ENTRY.
024900*----------------------------------------------------------------*
025000     ADD 1 TO WK-N-TAB-IDX.
025100     IF WK-CNT-STATE (WK-N-TAB-IDX) = TXN-STATE
025200        MOVE "Y"                 TO WK-C-ENTRY-FOUND
025300     END-IF.
025400 B139-FIND-ENTRY-EX.
025500     EXIT.
025600*
025700*----------------------------------------------------------------*
025800 C000-WRITE-REPORT.
025900*----------------------------------------------------------------*
026000     MOVE ZERO                   TO WK-N-TAB-IDX.
026100     PERFORM C100-WRITE-ONE-LINE
026200        THRU C199-WRITE-ONE-LINE-EX
026300        UNTIL WK-N-TAB-IDX >= WK-N-TAB-USED.
026400 C099-WRITE-REPORT-EX.
026500     EXIT.
026600*
026700*----------------------------------------------------------------*
026800 C100-WRITE-ONE-LINE.
026900*----------------------------------------------------------------*
027000     ADD 1 TO WK-N-TAB-IDX.
027100     MOVE SPACES                 TO RCNT-LINE.
027200     MOVE WK-CNT-STATE (WK-N-TAB-IDX) TO RCNT-LINE-STATE.
027300     MOVE WK-CNT-COUNT (WK-N-TAB-IDX) TO RCNT-LINE-COUNT.
027400     WRITE RCNT-LINE.
027500 C199-WRITE-ONE-LINE-EX.
027600     EXIT.
027700*
027800*----------------------------------------------------------------*
027900 Y900-ABNORMAL-TERMINATION.
028000*----------------------------------------------------------------*
028100     PERFORM Z000-END-PROGRAM-ROUTINE
028200        THRU Z099-END-PROGRAM-ROUTINE-EX.
028300     GOBACK.
028400*
028500*----------------------------------------------------------------*
028600 Z000-END-PROGRAM-ROUTINE.
028700*----------------------------------------------------------------*
028800     CLOSE TRANSACTIONS-MASTER.
028900     CLOSE PAYMENT-COUNT-REPORT-OUT.
029000 Z099-END-PROGRAM-ROUTINE-EX.
029100     EXIT.
029200*
029300******************************************************************
029400*************** END OF PROGRAM SOURCE  LDGRCNT ***************
029500******************************************************************
