000100*****************************************************************
000200* LDGCMWS - LEDGER SUITE COMMON WORK AREA
000300*           FILE-STATUS CONDITION NAMES SHARED BY EVERY LDG*
000400*           PROGRAM THAT OPENS AN INDEXED OR SEQUENTIAL FILE.
000500*           COPY THIS INTO WORKING-STORAGE AS "01 WK-C-COMMON."
000600*           FOLLOWED BY "COPY LDGCMWS." EXACTLY LIKE THE OLD
000700*           ASCMWS COMMON AREA WAS COPIED INTO THE TRFV SUITE.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* 880511 RTANSL  - INITIAL VERSION - LEDGER PROJECT PHASE 1
001200* 951002 RTANSL  - ADD WK-C-DUPLICATE-KEY FOR TLSICLCA-STYLE
001300*                  KEYED FILES WITH DUPLICATES
001400* 990118 KLEEYM  - Y2K REVIEW - NO DATE FIELDS IN THIS AREA,
001500*                  NO CHANGE REQUIRED, SIGNED OFF
001600* L11B04 TMPJSK  12/04/2011 - LEDGER REPORTING PROJECT PHASE 1
001700*                - ADD WK-C-END-OF-FILE FOR SEQUENTIAL REPORT
001800*                  DRIVER FULL-SCAN READ LOOPS
001900*****************************************************************
002000 05  WK-C-FILE-STATUS          PIC X(02).
002100     88  WK-C-SUCCESSFUL            VALUE "00".
002200     88  WK-C-RECORD-NOT-FOUND      VALUE "23".
002300     88  WK-C-DUPLICATE-KEY         VALUE "22".
002400     88  WK-C-END-OF-FILE           VALUE "10".
