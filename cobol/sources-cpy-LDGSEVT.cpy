000100* LDGSEVT.cpybk
000200* ====================================================================
000300* HISTORY OF MODIFICATION:
000400* ====================================================================
000500* L11B04 RTANSL 880511 - LEDGER PROJECT PHASE 1 - INITIAL SET OF
000600*                        SALIENT EVENT NAMES (PAYMENT LIFECYCLE)
000700* L13Q2A TMPJSK 950714 - ADD REFUND LIFECYCLE EVENT NAMES
000800* L99YKA KLEEYM 990118 - Y2K REVIEW - NO DATE FIELDS IN THIS TABLE,
000900*                        NO CHANGE REQUIRED, SIGNED OFF
001000* L16C01 TMPJAE 16/03/2016 - LEDGER REPORTING PROJECT PHASE 2
001100*                - ADD 3DS/GATEWAY-TIMEOUT/ABANDONED-AFTER-RETRY
001200*                  EVENT NAMES PER E-REQUEST# 58214
001300* L19Q1G VENL29 23/01/2019 - PROJ#LDG3 - GEBNREQ-85120 - TABLE
001400*                OCCURS COUNT WAS LEFT AT 29 WHEN THE REFUND
001500*                SUCCEEDED/ERROR ENTRIES WERE ADDED BELOW (31
001600*                ENTRIES IN WK-SEVT-LOAD-VALUES) - THE LOAD MOVE
001700*                WAS SILENTLY TRUNCATING THE LAST TWO ENTRIES SO
001800*                REFUND_SUCCEEDED/REFUND_ERROR WERE NEVER FOUND
001900*                SALIENT - CORRECTED OCCURS TO 31 TO MATCH
002000* --------------------------------------------------------------------
002100 01  WK-SEVT-TABLE.
002200     05  WK-SEVT-ENTRY OCCURS 31 TIMES
002300             INDEXED BY WK-SEVT-IDX
002400             PIC X(60) VALUE SPACES.
002500*
002600 01  WK-SEVT-LOAD-VALUES.
002700     05  FILLER PIC X(60) VALUE "PAYMENT_CREATED".
002800     05  FILLER PIC X(60) VALUE "PAYMENT_STARTED".
002900     05  FILLER PIC X(60) VALUE "PAYMENT_EXPIRED".
003000     05  FILLER PIC X(60) VALUE "AUTHORISATION_REJECTED".
003100     05  FILLER PIC X(60) VALUE "AUTHORISATION_SUCCEEDED".
003200     05  FILLER PIC X(60) VALUE "AUTHORISATION_CANCELLED".
003300     05  FILLER PIC X(60) VALUE
003400             "GATEWAY_ERROR_DURING_AUTHORISATION".
003500     05  FILLER PIC X(60) VALUE
003600             "GATEWAY_TIMEOUT_DURING_AUTHORISATION".
003700     05  FILLER PIC X(60) VALUE
003800             "UNEXPECTED_GATEWAY_ERROR_DURING_AUTHORISATION".
003900     05  FILLER PIC X(60) VALUE
004000             "GATEWAY_REQUIRES_3DS_AUTHORISATION".
004100     05  FILLER PIC X(60) VALUE "CAPTURE_CONFIRMED".
004200     05  FILLER PIC X(60) VALUE "CAPTURE_SUBMITTED".
004300     05  FILLER PIC X(60) VALUE "CAPTURE_ERRORED".
004400     05  FILLER PIC X(60) VALUE
004500             "CAPTURE_ABANDONED_AFTER_TOO_MANY_RETRIES".
004600     05  FILLER PIC X(60) VALUE "USER_APPROVED_FOR_CAPTURE".
004700     05  FILLER PIC X(60) VALUE
004800         "USER_APPROVED_FOR_CAPTURE_AWAITING_SERVICE_APPROVAL".
004900     05  FILLER PIC X(60) VALUE "SERVICE_APPROVED_FOR_CAPTURE".
005000     05  FILLER PIC X(60) VALUE
005100             "CANCEL_BY_EXPIRATION_SUBMITTED".
005200     05  FILLER PIC X(60) VALUE "CANCEL_BY_EXPIRATION_FAILED".
005300     05  FILLER PIC X(60) VALUE "CANCELLED_BY_EXPIRATION".
005400     05  FILLER PIC X(60) VALUE
005500             "CANCEL_BY_EXTERNAL_SERVICE_SUBMITTED".
005600     05  FILLER PIC X(60) VALUE
005700             "CANCEL_BY_EXTERNAL_SERVICE_FAILED".
005800     05  FILLER PIC X(60) VALUE "CANCELLED_BY_EXTERNAL_SERVICE".
005900     05  FILLER PIC X(60) VALUE "CANCEL_BY_USER_SUBMITTED".
006000     05  FILLER PIC X(60) VALUE "CANCEL_BY_USER_FAILED".
006100     05  FILLER PIC X(60) VALUE "CANCELLED_BY_USER".
006200     05  FILLER PIC X(60) VALUE "REFUND_CREATED_BY_USER".
006300     05  FILLER PIC X(60) VALUE "REFUND_CREATED_BY_SERVICE".
006400     05  FILLER PIC X(60) VALUE "REFUND_SUBMITTED".
006500     05  FILLER PIC X(60) VALUE "REFUND_SUCCEEDED".
006600     05  FILLER PIC X(60) VALUE "REFUND_ERROR".
006700*
006800 01  WK-SEVT-REDEFINE-GROUP REDEFINES WK-SEVT-LOAD-VALUES.
006900     05  WK-SEVT-ENTRY-R OCCURS 31 TIMES PIC X(60).
