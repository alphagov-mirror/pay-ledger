000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      LDGINSTL IS INITIAL.
000300 AUTHOR.          ACCENTURE.
000400 INSTALLATION.    CASH MGMT SYSTEMS AS-400.
000500 DATE-WRITTEN.    23 SEP 1995.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : NIGHTLY BATCH DRIVER FOR THE LEDGER REPORTING
001000*              SYSTEM.  READS THE INCOMING EVENTS-IN FILE IN
001100*              ARRIVAL ORDER, CLASSIFIES EACH EVENT'S SALIENCE
001200*              VIA LDGVEVT, AND FOR EACH SALIENT EVENT CALLS
001300*              LDGVTXN TO LOCATE-OR-CREATE THE ASSOCIATED
001400*              TRANSACTIONS-MASTER RECORD.
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001900*----------------------------------------------------------------*
002000* TMPJSK  | 23/09/95 | L95D01   | LEDGER PROJECT PHASE 1        * L95D01  
002100*         |          |          | INITIAL VERSION - SINGLE PASS *
002200*         |          |          | OVER EVENTS-IN, NO UPSI GUARDS*
002300*----------------------------------------------------------------*
002400* TMPJSK  | 11/08/97 | L97J03   | ADD UPSI-0 SKIP-BAD-RECORD    * L97J03  
002500*         |          |          | SWITCH SO A SINGLE MALFORMED  *
002600*         |          |          | EVENT DOES NOT ABORT THE RUN  *
002700*----------------------------------------------------------------*
002800* KLEEYM  | 18/01/99 | L99YKH   | Y2K REVIEW - THIS DRIVER HOLDS* L99YKH  
002900*         |          |          | NO DATE FIELDS OF ITS OWN, NO *
003000*         |          |          | CHANGE REQUIRED, SIGNED OFF   *
003100*----------------------------------------------------------------*
003200* TMPJSK  | 12/04/11 | L11B11   | LEDGER REPORTING PROJECT PH 1 * L11B11  
003300*         |          |          | RECOMPILED AGAINST REVISED    *
003400*         |          |          | LDGVEVT/LDGVTXN INTERFACES    *
003500*----------------------------------------------------------------*
003600* VENL29  | 23/01/19 | L19Q1F   | PROJ#LDG3 - GEBNREQ-85120      *L19Q1F
003700*         |          |          | ADD SKIPPED/PROCESSED COUNTS  *
003800*         |          |          | TO END-OF-RUN DISPLAY SUMMARY *
003900*----------------------------------------------------------------*
004000* VENL29  | 10/08/26 | L26H01   | PROJ#LDG3 - GEBNREQ-85120      *L26H01
004100*         |          |          | REMOVED THE EARLY SPACE-TO-N  *
004200*         |          |          | DEFAULT ON EVT-MOTO-FLAG SO   *
004300*         |          |          | LDGVTXN'S LDGXPARM PARM-FILE  *
004400*         |          |          | LOOKUP IS THE PATH THAT NOW   *
004500*         |          |          | ACTUALLY FIRES AT RUN TIME    *
004600*----------------------------------------------------------------*
004700* VENL29  | 10/08/26 | L26H10   | PROJ#LDG3 - TECH DEBT REVIEW   *L26H10
004800*         |          |          | WIDEN WK-C-VTXN-RECORD AND     *
004900*         |          |          | PASS EVT-REFERENCE/EVT-DESC/   *
005000*         |          |          | EVT-REFUNDED-BY/-EMAIL/EVT-    *
005100*         |          |          | PARENT-EXT-ID THROUGH TO       *
005200*         |          |          | LDGVTXN FOR THE REFUND RECORD  *
005300*         |          |          | MODEL - WAS NEVER CARRIED      *
005400*----------------------------------------------------------------*
005500        EJECT
005600
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-AS400.
006100 OBJECT-COMPUTER. IBM-AS400.
006200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
006300                  UPSI-0 IS UPSI-SWITCH-0
006400                    ON  STATUS IS U0-ON
006500                    OFF STATUS IS U0-OFF.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT EVENTS-IN ASSIGN TO EVENTSIN
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200*
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600***************
007700 FD  EVENTS-IN
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS EVT-REC-1.
008000 01  EVT-REC-1.
008100     COPY LDGEVT.
008200*
008300*************************
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                  PIC X(24) VALUE
008700     "** PROGRAM LDGINSTL **".
008800*
008900 01  WK-N-WORK-AREA.
009000     05  WK-N-READ-COUNT         PIC 9(09) COMP VALUE ZERO.
009100     05  WK-N-SALIENT-COUNT      PIC 9(09) COMP VALUE ZERO.
009200     05  WK-N-SKIPPED-COUNT      PIC 9(09) COMP VALUE ZERO.
009300 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
009400     05  WK-N-READ-COUNT-X       PIC X(04).
009500     05  WK-N-SALIENT-COUNT-X    PIC X(04).
009600     05  WK-N-SKIPPED-COUNT-X    PIC X(04).
009700*
009800 01  WK-C-WORK-AREA.
009900     05  WK-C-END-OF-READ        PIC X(01) VALUE "N".
010000*
010100 01  WK-C-VEVT-RECORD.
010200     05  WK-C-VEVT-TYPE          PIC X(60).
010300     05  WK-C-VEVT-SALIENT       PIC X(01).
010400         88  WK-C-VEVT-IS-SALIENT    VALUE "Y".
010500 01  WK-C-VEVT-RECORD-R REDEFINES WK-C-VEVT-RECORD.
010600     05  WK-C-VEVT-RECORD-X      PIC X(61).
010700*
010800 01  WK-C-VTXN-RECORD.
010900     05  WK-C-VTXN-EXT-ID        PIC X(26).
011000     05  WK-C-VTXN-EVT-TYPE      PIC X(60).
011100     05  WK-C-VTXN-AMOUNT        PIC S9(9)V9(2) COMP-3.
011200     05  WK-C-VTXN-GWY-ACCT-ID   PIC X(10).
011300     05  WK-C-VTXN-LIVE-FLAG     PIC X(01).
011400     05  WK-C-VTXN-MOTO-FLAG     PIC X(01).
011500     05  WK-C-VTXN-CREATED-DATE  PIC 9(08).
011600     05  WK-C-VTXN-CREATED-TIME  PIC 9(06).
011700     05  WK-C-VTXN-REFERENCE     PIC X(255).
011800     05  WK-C-VTXN-DESCRIPTION   PIC X(255).
011900     05  WK-C-VTXN-REFUNDED-BY   PIC X(255).
012000     05  WK-C-VTXN-REFUNDED-EMAIL
012100                                 PIC X(255).
012200     05  WK-C-VTXN-PARENT-EXT-ID PIC X(26).
012300     05  WK-C-VTXN-RETURN-CD     PIC X(01).
012400         88  WK-C-VTXN-OKAY          VALUE "0".
012500 01  WK-C-VTXN-RECORD-R REDEFINES WK-C-VTXN-RECORD.
012600     05  WK-C-VTXN-RECORD-X      PIC X(1160).
012700*
012800* ------------------ PROGRAM WORKING STORAGE ------------------*
012900 01  WK-C-COMMON.
013000     COPY LDGCMWS.
013100*
013200     EJECT
013300********************
013400 PROCEDURE DIVISION.
013500********************
013600 MAIN-MODULE.
013700     PERFORM A000-START-PROGRAM-ROUTINE
013800        THRU A099-START-PROGRAM-ROUTINE-EX.
013900     PERFORM B000-PROCESS-EVENTS
014000        THRU B099-PROCESS-EVENTS-EX.
014100     PERFORM C000-END-OF-RUN-SUMMARY
014200        THRU C099-END-OF-RUN-SUMMARY-EX.
014300     PERFORM Z000-END-PROGRAM-ROUTINE
014400        THRU Z099-END-PROGRAM-ROUTINE-EX.
014500     GOBACK.
014600*
014700*----------------------------------------------------------------*
014800 A000-START-PROGRAM-ROUTINE.
014900*----------------------------------------------------------------*
015000     SET UPSI-SWITCH-0 TO OFF.
015100     OPEN INPUT EVENTS-IN.
015200     IF NOT WK-C-SUCCESSFUL
015300        DISPLAY "LDGINSTL - OPEN FILE ERROR - EVENTSIN"
015400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500        GO TO Y900-ABNORMAL-TERMINATION
015600     END-IF.
015700 A099-START-PROGRAM-ROUTINE-EX.
015800     EXIT.
015900*
016000*----------------------------------------------------------------*
016100 B000-PROCESS-EVENTS.
016200*----------------------------------------------------------------*
016300     READ EVENTS-IN NEXT RECORD
016400        AT END
016500        MOVE "Y" TO WK-C-END-OF-READ
016600     END-READ.
016700     PERFORM B100-PROCESS-ONE-EVENT
016800        THRU B199-PROCESS-ONE-EVENT-EX
016900        UNTIL WK-C-END-OF-READ = "Y".
017000 B099-PROCESS-EVENTS-EX.
017100     EXIT.
017200*
017300*----------------------------------------------------------------*
017400 B100-PROCESS-ONE-EVENT.
017500*----------------------------------------------------------------*
017600     ADD 1 TO WK-N-READ-COUNT.
017700     MOVE EVT-TYPE TO WK-C-VEVT-TYPE.
017800     CALL "LDGVEVT" USING WK-C-VEVT-RECORD.
017900     IF WK-C-VEVT-IS-SALIENT
018000        ADD 1 TO WK-N-SALIENT-COUNT
018100        PERFORM B200-UPDATE-TRANSACTION
018200           THRU B299-UPDATE-TRANSACTION-EX
018300     ELSE
018400        ADD 1 TO WK-N-SKIPPED-COUNT
018500     END-IF.
018600     READ EVENTS-IN NEXT RECORD
018700        AT END
018800        MOVE "Y" TO WK-C-END-OF-READ
018900     END-READ.
019000 B199-PROCESS-ONE-EVENT-EX.
019100     EXIT.
019200*
019300*----------------------------------------------------------------*
019400 B200-UPDATE-TRANSACTION.
019500*----------------------------------------------------------------*
019600     MOVE EVT-RESOURCE-EXT-ID TO WK-C-VTXN-EXT-ID.
019700     MOVE EVT-TYPE            TO WK-C-VTXN-EVT-TYPE.
019800     MOVE EVT-AMOUNT          TO WK-C-VTXN-AMOUNT.
019900     MOVE EVT-GATEWAY-ACCT-ID TO WK-C-VTXN-GWY-ACCT-ID.
020000     MOVE EVT-LIVE-FLAG       TO WK-C-VTXN-LIVE-FLAG.
020100*    PASS EVT-MOTO-FLAG THROUGH AS RECEIVED (SPACE WHEN ABSENT) -
020200*    LDGVTXN'S C100-SET-MOTO-FLAG IS WHERE THE SPACE-OR-ABSENT
020300*    DEFAULT IS ACTUALLY RESOLVED, VIA THE LDGXPARM LOOKUP.
020400     MOVE EVT-MOTO-FLAG       TO WK-C-VTXN-MOTO-FLAG.
020500     MOVE EVT-DATE            TO WK-C-VTXN-CREATED-DATE.
020600     MOVE EVT-TIME            TO WK-C-VTXN-CREATED-TIME.
020700*    PASS THE REFUND RECORD FIELDS THROUGH UNCONDITIONALLY, AS
020800*    WITH EVT-MOTO-FLAG ABOVE - LDGVTXN'S C300-SET-REFUND-FIELDS
020900*    IS WHERE THEY ARE ACTUALLY APPLIED, ONLY FOR A
021000*    REFUND_CREATED_BY_USER OR REFUND_CREATED_BY_SERVICE EVENT.
021100     MOVE EVT-REFERENCE       TO WK-C-VTXN-REFERENCE.
021200     MOVE EVT-DESCRIPTION     TO WK-C-VTXN-DESCRIPTION.
021300     MOVE EVT-REFUNDED-BY     TO WK-C-VTXN-REFUNDED-BY.
021400     MOVE EVT-REFUNDED-BY-EMAIL
021500                              TO WK-C-VTXN-REFUNDED-EMAIL.
021600     MOVE EVT-PARENT-EXT-ID   TO WK-C-VTXN-PARENT-EXT-ID.
021700     CALL "LDGVTXN" USING WK-C-VTXN-RECORD.
021800     IF NOT WK-C-VTXN-OKAY
021900        IF UPSI-SWITCH-0 = U0-ON
022000           DISPLAY "LDGINSTL - LDGVTXN RETURNED ERROR, SKIPPED"
022100           DISPLAY "EXTERNAL ID IS " WK-C-VTXN-EXT-ID
022200        ELSE
022300           DISPLAY "LDGINSTL - LDGVTXN RETURNED ERROR"
022400           DISPLAY "EXTERNAL ID IS " WK-C-VTXN-EXT-ID
022500           GO TO Y900-ABNORMAL-TERMINATION
022600        END-IF
022700     END-IF.
022800 B299-UPDATE-TRANSACTION-EX.
022900     EXIT.
023000*
023100*----------------------------------------------------------------*
023200 C000-END-OF-RUN-SUMMARY.
023300*----------------------------------------------------------------*
023400     DISPLAY "LDGINSTL - EVENTS READ       - " WK-N-READ-COUNT.
023500     DISPLAY "LDGINSTL - EVENTS SALIENT     - "
023600        WK-N-SALIENT-COUNT.
023700     DISPLAY "LDGINSTL - EVENTS SKIPPED     - "
023800        WK-N-SKIPPED-COUNT.
023900 C099-END-OF-RUN-SUMMARY-EX.
024000     EXIT.
024100*
024200*----------------------------------------------------------------*
024300 Y900-ABNORMAL-TERMINATION.
024400*----------------------------------------------------------------*
024500     PERFORM Z000-END-PROGRAM-ROUTINE
024600        THRU Z099-END-PROGRAM-ROUTINE-EX.
024700     GOBACK.
024800*
024900*----------------------------------------------------------------*
025000 Z000-END-PROGRAM-ROUTINE.
025100*----------------------------------------------------------------*
025200     CLOSE EVENTS-IN.
025300 Z099-END-PROGRAM-ROUTINE-EX.
025400     EXIT.
025500*
025600******************************************************************
025700*************** END OF PROGRAM SOURCE  LDGINSTL ***************
025800******************************************************************
