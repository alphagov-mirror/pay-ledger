000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVTXN.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MGMT SYSTEMS AS-400.
000700 DATE-WRITTEN.   14 AUG 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOCATE THE LEDGER
001200*               TRANSACTION RECORD FOR A SALIENT EVENT (BY
001300*               EXTERNAL ID), CREATE IT IF ABSENT, APPLY THE
001400*               EVENT'S FIELD MAPPING AND REWRITE/WRITE THE
001500*               TRANSACTIONS-MASTER RECORD.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* MOD.#  INIT    DATE       DESCRIPTION
002100* ------ ------- ---------- -----------------------------------
002200* L89A01 MWEETL  14/08/1989 - LEDGER PROJECT PHASE 1              L89A01  
002300*                           - INITIAL VERSION - STATE-ONLY
002400*                             UPDATE ON LOCATE-OR-CREATE
002500* L93B02 MWEETL  03/02/1993 - ADD LIVE/TEST FLAG COPY-THROUGH     L93B02  
002600* L97C01 TMPJSK  21/11/1997 - ADD TXN-EVENT-COUNT ACCUMULATION    L97C01  
002700* L99YKB KLEEYM  18/01/1999 - Y2K REVIEW - TXN-CREATED-DATE IS
002800*                             9(08) CCYYMMDD ALREADY, NO CHANGE
002900*                             REQUIRED, SIGNED OFF
003000* L11B06 TMPJSK  12/04/2011 - LEDGER REPORTING PROJECT PHASE 1    L11B06  
003100*                           - FULL PAYMENT_CREATED FIELD MAPPING
003200*                             (TYPE/AMOUNT/ACCOUNT/LIVE FLAG)
003300* L19Q1D VENL29  23/01/2019 - PROJ#LDG3 - GEBNREQ-85120
003400*                           - ADD MOTO FLAG DEFAULTING VIA CALL
003500*                             TO LDGXPARM WHEN EVENT CARRIES NO
003600*                             MOTO INDICATOR
003700* L26H02 VENL29  10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - LDGINSTL
003800*                             WAS RESOLVING THE SPACE-TO-"N" DEFAULT
003900*                             BEFORE THIS CALL, SO WK-C-VTXN-MOTO-FLAG
004000*                             COULD NEVER ARRIVE HERE AS SPACE AND THE
004100*                             LDGXPARM LOOKUP BRANCH BELOW NEVER FIRED
004200*                           - LDGINSTL NOW PASSES EVT-MOTO-FLAG THROUGH
004300*                             UNCHANGED SO THIS ROUTINE'S LDGXPARM
004400*                             LOOKUP IS THE ONE PLACE THE DEFAULT IS
004500*                             RESOLVED, AS ORIGINALLY INTENDED
004600* L26H02A VENL29 10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - LINKAGE
004700*                             SECTION WAS A BARE COPY VTXN, BUT NO
004800*                             SUCH COPYBOOK EXISTS - WK-C-VTXN-RECORD
004900*                             IS NOW INLINE-DECLARED HERE, MATCHING
005000*                             LDGINSTL'S CALLER-SIDE RECORD EXACTLY
005100* L26H11 VENL29  10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - NO
005200*                             PATH EVER SET TXN-TYPE TO "REFUND" OR
005300*                             MOVED A REFUND'S REFERENCE/DESCRIPTION/
005400*                             REFUNDED-BY/PARENT-EXT-ID FIELDS - ADDED
005500*                             C300-SET-REFUND-FIELDS FOR A
005600*                             REFUND_CREATED_BY_USER OR
005700*                             REFUND_CREATED_BY_SERVICE EVENT, FED BY
005800*                             THE WIDENED LINKAGE RECORD BELOW
005900* L26H12 VENL29  10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - THE
006000*                             STATE-ONLY PATH MOVED THE RAW EVENT
006100*                             NAME INTO TXN-STATE VERBATIM SO
006200*                             TXN-STATE COULD NEVER HOLD "SUCCESS" -
006300*                             C200-SET-STATE-ONLY NOW MAPS THE
006400*                             TERMINAL CAPTURE/REFUND EVENTS TO
006500*                             "SUCCESS" AS THE GROSS STATISTICS AND
006600*                             MONTHLY PERFORMANCE REPORTS REQUIRE
006700*=================================================================
006800*
006900 ENVIRONMENT DIVISION.
007000**********************
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-AS400.
007300 OBJECT-COMPUTER. IBM-AS400.
007400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
007500     CLASS LDG-YES-NO-FLAG IS "Y" "N".
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT TRANSACTIONS-MASTER ASSIGN TO DATABASE-TRANSMSTR
008000            ORGANIZATION      IS INDEXED
008100            ACCESS MODE       IS DYNAMIC
008200            RECORD KEY        IS TXN-EXTERNAL-ID
008300            FILE STATUS       IS WK-C-FILE-STATUS.
008400*
008500 DATA DIVISION.
008600***************
008700 FILE SECTION.
008800***************
008900 FD  TRANSACTIONS-MASTER
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS TXN-REC-1.
009200 01  TXN-REC-1.
009300     COPY LDGTXN.
009400*
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                  PIC X(24) VALUE
009800     "** PROGRAM LDGVTXN **".
009900*
010000 01  WK-N-WORK-AREA.
010100     05  WK-N-EVT-COUNT-NEW      PIC 9(04) COMP VALUE ZERO.
010200 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
010300     05  WK-N-EVT-COUNT-NEW-X    PIC X(02).
010400*
010500 01  WK-C-WORK-AREA.
010600     05  WK-C-RECORD-IS-NEW      PIC X(01) VALUE "N".
010700         88  WK-C-NEW-RECORD        VALUE "Y".
010800     05  WK-C-XPARM-CODE          PIC X(07) VALUE "MOTODFT".
010900*
011000 01  WK-C-XPARM-RECORD.
011100     05  WK-C-XPARM-IN-CODE       PIC X(07).
011200     05  WK-C-XPARM-OUT-VALUE     PIC X(01).
011300 01  WK-C-XPARM-RECORD-R REDEFINES WK-C-XPARM-RECORD.
011400     05  WK-C-XPARM-RECORD-X      PIC X(08).
011500*
011600 01  WK-C-EVENT-CLASS-AREA       PIC X(01) VALUE "N".
011700 01  WK-C-EVENT-CLASS-AREA-R REDEFINES WK-C-EVENT-CLASS-AREA.
011800     05  WK-C-EVENT-CLASS-NUM    PIC 9(01).
011900*
012000* ------------------ PROGRAM WORKING STORAGE ------------------*
012100 01  WK-C-COMMON.
012200     COPY LDGCMWS.
012300*
012400****************
012500 LINKAGE SECTION.
012600****************
012700 01  WK-C-VTXN-RECORD.
012800     05  WK-C-VTXN-EXT-ID        PIC X(26).
012900     05  WK-C-VTXN-EVT-TYPE      PIC X(60).
013000     05  WK-C-VTXN-AMOUNT        PIC S9(9)V9(2) COMP-3.
013100     05  WK-C-VTXN-GWY-ACCT-ID   PIC X(10).
013200     05  WK-C-VTXN-LIVE-FLAG     PIC X(01).
013300     05  WK-C-VTXN-MOTO-FLAG     PIC X(01).
013400     05  WK-C-VTXN-CREATED-DATE  PIC 9(08).
013500     05  WK-C-VTXN-CREATED-TIME  PIC 9(06).
013600     05  WK-C-VTXN-REFERENCE     PIC X(255).
013700     05  WK-C-VTXN-DESCRIPTION   PIC X(255).
013800     05  WK-C-VTXN-REFUNDED-BY   PIC X(255).
013900     05  WK-C-VTXN-REFUNDED-EMAIL
014000                                 PIC X(255).
014100     05  WK-C-VTXN-PARENT-EXT-ID PIC X(26).
014200     05  WK-C-VTXN-RETURN-CD     PIC X(01).
014300         88  WK-C-VTXN-OKAY          VALUE "0".
014400 01  WK-C-VTXN-RECORD-R REDEFINES WK-C-VTXN-RECORD.
014500     05  WK-C-VTXN-RECORD-X      PIC X(1160).
014600*
014700     EJECT
014800****************************************
014900 PROCEDURE DIVISION USING WK-C-VTXN-RECORD.
015000****************************************
015100 MAIN-MODULE.
015200     PERFORM A000-PROCESS-CALLED-ROUTINE
015300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015400     PERFORM B000-LOCATE-OR-CREATE
015500        THRU B099-LOCATE-OR-CREATE-EX.
015600     PERFORM C000-APPLY-EVENT-MAPPING
015700        THRU C099-APPLY-EVENT-MAPPING-EX.
015800     PERFORM D000-WRITE-TRANSACTION
015900        THRU D099-WRITE-TRANSACTION-EX.
016000     PERFORM Z000-END-PROGRAM-ROUTINE
016100        THRU Z099-END-PROGRAM-ROUTINE-EX.
016200     EXIT PROGRAM.
016300*
016400*----------------------------------------------------------------*
016500 A000-PROCESS-CALLED-ROUTINE.
016600*----------------------------------------------------------------*
016700     OPEN I-O TRANSACTIONS-MASTER.
016800     IF NOT WK-C-SUCCESSFUL
016900        DISPLAY "LDGVTXN - OPEN FILE ERROR - TRANSMSTR"
017000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100        MOVE "E"                TO WK-C-VTXN-RETURN-CD
017200        GO TO Y900-ABNORMAL-TERMINATION
017300     END-IF.
017400 A099-PROCESS-CALLED-ROUTINE-EX.
017500     EXIT.
017600*
017700*----------------------------------------------------------------*
017800 B000-LOCATE-OR-CREATE.
017900*----------------------------------------------------------------*
018000     MOVE "N"                   TO WK-C-RECORD-IS-NEW.
018100     MOVE WK-C-VTXN-EXT-ID      TO TXN-EXTERNAL-ID.
018200     READ TRANSACTIONS-MASTER KEY IS TXN-EXTERNAL-ID
018300        INVALID KEY
018400        MOVE "Y"                TO WK-C-RECORD-IS-NEW
018500     END-READ.
018600     IF WK-C-NEW-RECORD
018700        INITIALIZE              TXN-REC-1
018800        MOVE WK-C-VTXN-EXT-ID   TO TXN-EXTERNAL-ID
018900        MOVE ZERO               TO TXN-EVENT-COUNT
019000     END-IF.
019100 B099-LOCATE-OR-CREATE-EX.
019200     EXIT.
019300*
019400*----------------------------------------------------------------*
019500 C000-APPLY-EVENT-MAPPING.
019600*----------------------------------------------------------------*
019700     IF WK-C-VTXN-EVT-TYPE = "PAYMENT_CREATED"
019800        MOVE "PAYMENT"             TO TXN-TYPE
019900        MOVE WK-C-VTXN-AMOUNT      TO TXN-AMOUNT
020000        MOVE WK-C-VTXN-GWY-ACCT-ID TO TXN-GATEWAY-ACCT-ID
020100        MOVE WK-C-VTXN-LIVE-FLAG   TO TXN-LIVE-FLAG
020200        MOVE "CREATED"             TO TXN-STATE
020300        PERFORM C100-SET-MOTO-FLAG
020400           THRU C199-SET-MOTO-FLAG-EX
020500     ELSE
020600        IF WK-C-VTXN-EVT-TYPE = "REFUND_CREATED_BY_USER"
020700           OR WK-C-VTXN-EVT-TYPE = "REFUND_CREATED_BY_SERVICE"
020800           PERFORM C300-SET-REFUND-FIELDS
020900              THRU C399-SET-REFUND-FIELDS-EX
021000        ELSE
021100           MOVE WK-C-VTXN-EVT-TYPE TO WK-C-EVENT-CLASS-AREA (1:1)
021200           PERFORM C200-SET-STATE-ONLY
021300              THRU C299-SET-STATE-ONLY-EX
021400        END-IF
021500     END-IF.
021600     MOVE WK-C-VTXN-CREATED-DATE   TO TXN-CREATED-DATE.
021700     MOVE WK-C-VTXN-CREATED-TIME   TO TXN-CREATED-TIME.
021800     ADD 1                         TO TXN-EVENT-COUNT
021900                                   GIVING WK-N-EVT-COUNT-NEW.
022000     MOVE WK-N-EVT-COUNT-NEW       TO TXN-EVENT-COUNT.
022100 C099-APPLY-EVENT-MAPPING-EX.
022200     EXIT.
022300*
022400*----------------------------------------------------------------*
022500 C100-SET-MOTO-FLAG.
022600*----------------------------------------------------------------*
022700     IF WK-C-VTXN-MOTO-FLAG = SPACE
022800        CALL "LDGXPARM" USING WK-C-XPARM-RECORD
022900        IF WK-C-XPARM-OUT-VALUE NOT = SPACE
023000           MOVE WK-C-XPARM-OUT-VALUE TO TXN-MOTO-FLAG
023100        ELSE
023200           MOVE "N"                  TO TXN-MOTO-FLAG
023300        END-IF
023400     ELSE
023500        MOVE WK-C-VTXN-MOTO-FLAG      TO TXN-MOTO-FLAG
023600     END-IF.
023700 C199-SET-MOTO-FLAG-EX.
023800     EXIT.
023900*
024000*----------------------------------------------------------------*
024100 C200-SET-STATE-ONLY.
024200*----------------------------------------------------------------*
024300*    OTHER SALIENT EVENT TYPES CARRY NO ADDITIONAL FIELD DATA
024400*    FOR THIS LEDGER - ONLY THE TRANSACTION STATE IS ADVANCED.
024500*    CAPTURE_CONFIRMED AND REFUND_SUCCEEDED ARE THE TERMINAL
024600*    "SUCCESS" EVENTS THE GROSS STATISTICS AND MONTHLY GATEWAY
024700*    ACCOUNT PERFORMANCE REPORTS FILTER TXN-STATE ON - EVERY
024800*    OTHER SALIENT EVENT NAME IS CARRIED STRAIGHT THROUGH.
024900     IF WK-C-VTXN-EVT-TYPE = "CAPTURE_CONFIRMED"
025000        OR WK-C-VTXN-EVT-TYPE = "REFUND_SUCCEEDED"
025100        MOVE "SUCCESS"             TO TXN-STATE
025200     ELSE
025300        MOVE WK-C-VTXN-EVT-TYPE    TO TXN-STATE
025400     END-IF.
025500 C299-SET-STATE-ONLY-EX.
025600     EXIT.
025700*
025800*----------------------------------------------------------------*
025900 C300-SET-REFUND-FIELDS.
026000*----------------------------------------------------------------*
026100*    REFUND_CREATED_BY_USER/REFUND_CREATED_BY_SERVICE LOCATE-OR-
026200*    CREATE A REFUND TRANSACTION RECORD IN ITS OWN RIGHT - THE
026300*    REFUND CARRIES ITS OWN AMOUNT/ACCOUNT/LIVE FLAG PLUS THE
026400*    REFERENCE, DESCRIPTION, REFUNDED-BY IDENTITY AND THE PARENT
026500*    (ORIGINAL PAYMENT) EXTERNAL ID.
026600     MOVE "REFUND"                 TO TXN-TYPE.
026700     MOVE WK-C-VTXN-AMOUNT         TO TXN-AMOUNT.
026800     MOVE WK-C-VTXN-GWY-ACCT-ID    TO TXN-GATEWAY-ACCT-ID.
026900     MOVE WK-C-VTXN-LIVE-FLAG      TO TXN-LIVE-FLAG.
027000     MOVE "CREATED"                TO TXN-STATE.
027100     MOVE WK-C-VTXN-REFERENCE      TO TXN-REFERENCE.
027200     MOVE WK-C-VTXN-DESCRIPTION    TO TXN-DESCRIPTION.
027300     MOVE WK-C-VTXN-REFUNDED-BY    TO TXN-REFUNDED-BY.
027400     MOVE WK-C-VTXN-REFUNDED-EMAIL TO TXN-REFUNDED-BY-EMAIL.
027500     MOVE WK-C-VTXN-PARENT-EXT-ID  TO TXN-PARENT-EXT-ID.
027600     PERFORM C100-SET-MOTO-FLAG
027700        THRU C199-SET-MOTO-FLAG-EX.
027800 C399-SET-REFUND-FIELDS-EX.
027900     EXIT.
028000*
028100*----------------------------------------------------------------*
028200 D000-WRITE-TRANSACTION.
028300*----------------------------------------------------------------*
028400     IF WK-C-NEW-RECORD
028500        WRITE TXN-REC-1
028600        IF NOT WK-C-SUCCESSFUL
028700           DISPLAY "LDGVTXN - WRITE FILE ERROR - TRANSMSTR"
028800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028900           MOVE "E"                  TO WK-C-VTXN-RETURN-CD
029000           GO TO Y900-ABNORMAL-TERMINATION
029100        END-IF
029200     ELSE
029300        REWRITE TXN-REC-1
029400        IF NOT WK-C-SUCCESSFUL
029500           DISPLAY "LDGVTXN - REWRITE FILE ERROR - TRANSMSTR"
029600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029700           MOVE "E"                  TO WK-C-VTXN-RETURN-CD
029800           GO TO Y900-ABNORMAL-TERMINATION
029900        END-IF
030000     END-IF.
030100     MOVE "0"                       TO WK-C-VTXN-RETURN-CD.
030200 D099-WRITE-TRANSACTION-EX.
030300     EXIT.
030400*
030500*----------------------------------------------------------------*
030600 Y900-ABNORMAL-TERMINATION.
030700*----------------------------------------------------------------*
030800     PERFORM Z000-END-PROGRAM-ROUTINE
030900        THRU Z099-END-PROGRAM-ROUTINE-EX.
031000     EXIT PROGRAM.
031100*
031200*----------------------------------------------------------------*
031300 Z000-END-PROGRAM-ROUTINE.
031400*----------------------------------------------------------------*
031500     CLOSE TRANSACTIONS-MASTER.
031600     IF NOT WK-C-SUCCESSFUL
031700        DISPLAY "LDGVTXN - CLOSE FILE ERROR - TRANSMSTR"
031800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031900     END-IF.
032000 Z099-END-PROGRAM-ROUTINE-EX.
032100     EXIT.
032200*
032300******************************************************************
032400*************** END OF PROGRAM SOURCE  LDGVTXN ***************
032500******************************************************************
