000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVEVT.
000500 AUTHOR.         R TAN SL.
000600 INSTALLATION.   CASH MGMT SYSTEMS AS-400.
000700 DATE-WRITTEN.   11 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK WHETHER AN
001200*               INBOUND LEDGER EVENT TYPE IS SALIENT, I.E.
001300*               WHETHER IT APPEARS IN THE FIXED TABLE OF
001400*               PAYMENT/REFUND LIFECYCLE EVENT NAMES THAT THE
001500*               LEDGER ACTUALLY TRACKS.  NON-SALIENT EVENTS ARE
001600*               DISCARDED BY THE CALLING ROUTINE.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* MOD.#  INIT    DATE       DESCRIPTION
002200* ------ ------- ---------- -----------------------------------
002300* L88A01 RTANSL  11/05/1988 - LEDGER PROJECT PHASE 1              L88A01  
002400*                           - INITIAL VERSION, SEARCHED A
002500*                             5-ENTRY TABLE OF PAYMENT EVENTS
002600* L91B02 RTANSL  02/10/1991 - ADD REFUND LIFECYCLE EVENTS         L91B02  
002700*                           - EXPAND TABLE TO 14 ENTRIES
002800* L95C01 TMPJSK  14/07/1995 - ADD AUTHORISATION/CAPTURE/CANCEL    L95C01  
002900*                             EVENT FAMILIES - 29 ENTRIES
003000* L99YKA KLEEYM  18/01/1999 - Y2K REVIEW - NO DATE FIELDS USED
003100*                             IN THIS ROUTINE, NO CHANGE
003200*                             REQUIRED, SIGNED OFF
003300* L11B05 TMPJSK  12/04/2011 - LEDGER REPORTING PROJECT PHASE 1    L11B05
003400*                           - RECOMPILED AGAINST LDGSEVT COPY
003500*                             BOOK, MATCH-CASE-SENSITIVE SEARCH
003600* L16C04 TMPJAE  16/03/2016 - LEDGER REPORTING PROJECT PHASE 2    L16C04
003700*                           - E-REQUEST# 58214
003800*                           - NO LOGIC CHANGE, RECOMPILE ONLY
003900*                             AFTER LDGSEVT TABLE GREW TO 29
004000* L19Q1H VENL29  23/01/2019 - PROJ#LDG3 - GEBNREQ-85120 - LDGSEVT L19Q1H
004100*                             CARRIES 31 ENTRIES (REFUND_SUCCEEDED/
004200*                             REFUND_ERROR WERE ADDED BUT THE
004300*                             TABLE-SIZE CONSTANT HERE WAS NEVER
004400*                             RAISED) - WK-N-TABLE-SIZE CORRECTED
004500*                             TO 31 SO THE SEARCH REACHES THEM
004600* L26H03 VENL29  10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - LINKAGE
004700*                             SECTION WAS A BARE COPY VEVT, BUT NO
004800*                             SUCH COPYBOOK EXISTS - WK-C-VEVT-RECORD
004900*                             IS NOW INLINE-DECLARED HERE, MIRRORING
005000*                             LDGXPARM'S OWN PARAMETER-RECORD STYLE
005100*=================================================================
005200*
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    NO FILES - SALIENT EVENT NAMES ARE HELD IN WORKING STORAGE
006300*    VIA COPY LDGSEVT, LOADED ONCE AT A000.
006400*
006500 DATA DIVISION.
006600***************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                  PIC X(24) VALUE
007000     "** PROGRAM LDGVEVT **".
007100*
007200 01  WK-N-WORK-AREA.
007300     05  WK-N-CTR               PIC 9(02) COMP VALUE ZERO.
007400     05  WK-N-TABLE-SIZE        PIC 9(02) COMP VALUE 31.
007500 01  WK-N-WORK-AREA-X REDEFINES WK-N-WORK-AREA.
007600     05  WK-N-CTR-X             PIC X(02).
007700     05  WK-N-TABLE-SIZE-X      PIC X(02).
007800*
007900 01  WK-C-WORK-AREA.
008000     05  WK-C-FOUND             PIC X(01) VALUE "N".
008100         88  WK-C-EVT-SALIENT       VALUE "Y".
008200 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
008300     05  WK-C-FOUND-NUM         PIC 9(01).
008400*
008500 01  WK-C-TYPE-ECHO              PIC X(60) VALUE SPACES.
008600 01  WK-C-TYPE-ECHO-R REDEFINES WK-C-TYPE-ECHO.
008700     05  WK-C-TYPE-ECHO-1        PIC X(30).
008800     05  WK-C-TYPE-ECHO-2        PIC X(30).
008900*
009000* ------------------ PROGRAM WORKING STORAGE ------------------*
009100 01  WK-C-COMMON.
009200     COPY LDGCMWS.
009300*
009400     COPY LDGSEVT.
009500*
009600****************
009700 LINKAGE SECTION.
009800****************
009900 01  WK-C-VEVT-RECORD.
010000     05  WK-C-VEVT-TYPE          PIC X(60).
010100     05  WK-C-VEVT-SALIENT       PIC X(01).
010200         88  WK-C-VEVT-IS-SALIENT    VALUE "Y".
010300 01  WK-C-VEVT-RECORD-R REDEFINES WK-C-VEVT-RECORD.
010400     05  WK-C-VEVT-RECORD-X      PIC X(61).
010500*
010600     EJECT
010700****************************************
010800 PROCEDURE DIVISION USING WK-C-VEVT-RECORD.
010900****************************************
011000 MAIN-MODULE.
011100     PERFORM A000-LOAD-SALIENT-TABLE
011200        THRU A099-LOAD-SALIENT-TABLE-EX.
011300     PERFORM B000-CHECK-SALIENT-TYPE
011400        THRU B099-CHECK-SALIENT-TYPE-EX.
011500     PERFORM Z000-END-PROGRAM-ROUTINE
011600        THRU Z099-END-PROGRAM-ROUTINE-EX.
011700     EXIT PROGRAM.
011800*
011900*----------------------------------------------------------------*
012000 A000-LOAD-SALIENT-TABLE.
012100*----------------------------------------------------------------*
012200     MOVE WK-SEVT-LOAD-VALUES TO WK-SEVT-TABLE.
012300 A099-LOAD-SALIENT-TABLE-EX.
012400     EXIT.
012500*
012600*----------------------------------------------------------------*
012700 B000-CHECK-SALIENT-TYPE.
012800*----------------------------------------------------------------*
012900     MOVE "N"                 TO WK-C-FOUND.
013000     MOVE ZERO                TO WK-N-CTR.
013100     MOVE WK-C-VEVT-TYPE       TO WK-C-TYPE-ECHO.
013200     SET WK-SEVT-IDX           TO 1.
013300     PERFORM B100-COMPARE-ENTRY
013400        THRU B199-COMPARE-ENTRY-EX
013500        UNTIL WK-N-CTR > WK-N-TABLE-SIZE
013600           OR WK-C-EVT-SALIENT.
013700     IF WK-C-EVT-SALIENT
013800        MOVE "Y"              TO WK-C-VEVT-SALIENT
013900     ELSE
014000        MOVE "N"              TO WK-C-VEVT-SALIENT
014100     END-IF.
014200 B099-CHECK-SALIENT-TYPE-EX.
014300     EXIT.
014400*
014500*----------------------------------------------------------------*
014600 B100-COMPARE-ENTRY.
014700*----------------------------------------------------------------*
014800     ADD 1 TO WK-N-CTR.
014900     IF WK-C-VEVT-TYPE = WK-SEVT-ENTRY (WK-SEVT-IDX)
015000        MOVE "Y"              TO WK-C-FOUND
015100     ELSE
015200        IF WK-N-CTR < WK-N-TABLE-SIZE
015300           SET WK-SEVT-IDX UP BY 1
015400        END-IF
015500     END-IF.
015600 B199-COMPARE-ENTRY-EX.
015700     EXIT.
015800*
015900*----------------------------------------------------------------*
016000 Z000-END-PROGRAM-ROUTINE.
016100*----------------------------------------------------------------*
016200*    NOTHING TO CLOSE - NO FILES OPENED IN THIS ROUTINE.
016300     CONTINUE.
016400 Z099-END-PROGRAM-ROUTINE-EX.
016500     EXIT.
016600*
016700******************************************************************
016800*************** END OF PROGRAM SOURCE  LDGVEVT ***************
016900******************************************************************
