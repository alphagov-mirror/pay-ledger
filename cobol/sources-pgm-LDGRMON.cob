000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGRMON.
000300 AUTHOR.         TMPJSK.
000400 INSTALLATION.   CASH MGMT SYSTEMS AS-400.
000500 DATE-WRITTEN.   22 NOV 1994.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: GATEWAY ACCOUNT MONTHLY PERFORMANCE REPORT
001100*
001200* THIS PROGRAM WILL SCAN TRANSACTIONS-MASTER FOR LIVE, SUCCESS-
001300* STATE PAYMENT TRANSACTIONS WITHIN THE CALLER'S CREATED-DATE
001400* WINDOW (FROM-DATE INCLUSIVE, TO-DATE EXCLUSIVE) AND PRODUCE ONE
001500* SUMMARY LINE PER GATEWAY ACCOUNT / CALENDAR MONTH COMBINATION,
001600* ORDERED ASCENDING BY GATEWAY ACCOUNT THEN YEAR THEN MONTH, WITH
001700* A FINAL GRAND-TOTAL CONTROL LINE.  NO SORT UTILITY IS USED -
001800* THE BREAK TABLE IS ACCUMULATED UNORDERED THEN RESEQUENCED BY A
001900* SIMPLE EXCHANGE PASS, AS THE TABLE IS NEVER LARGE.
002000*
002100*=================================================================
002200*
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500*MOD.#  INIT    DATE        DESCRIPTION
002600*------ ------- ----------  --------------------------------------
002700* L94H01 TMPJSK  22/11/1994 - LEDGER PROJECT PHASE 1              L94H01  
002800*                           - INITIAL VERSION - SINGLE-MONTH
002900*                             GATEWAY ACCOUNT TOTALS, NO BREAK
003000* L97I02 TMPJSK  09/05/1997 - EXPAND TO MULTI-MONTH BREAK TABLE,  L97I02  
003100*                             ADD MIN/MAX AMOUNT PER GROUP
003200* L99YKG KLEEYM  18/01/1999 - Y2K REVIEW - WK-MON-YEAR IS 4-DIGIT
003300*                             CCYY ALREADY, NO CHANGE REQUIRED,
003400*                             SIGNED OFF
003500* L11B10 TMPJSK  12/04/2011 - LEDGER REPORTING PROJECT PHASE 1    L11B10  
003600*                           - ADD DATE-WINDOW FILTER, FROM-DATE
003700*                             INCLUSIVE/TO-DATE EXCLUSIVE
003800*                           - ADD GRAND-TOTAL CONTROL LINE
003900* L26H08 VENL29  10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - LINKAGE
004000*                             SECTION WAS A BARE COPY RMONP, BUT NO
004100*                             SUCH COPYBOOK EXISTS - WK-C-RMON-PARM
004200*                             IS NOW INLINE-DECLARED HERE (FROM-
004300*                             DATE/TO-DATE)
004400*=================================================================
004500*
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRANSACTIONS-MASTER ASSIGN TO DATABASE-TRANSMSTR
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS SEQUENTIAL
005800            RECORD KEY        IS TXN-EXTERNAL-ID
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT MONTHLY-PERF-REPORT-OUT ASSIGN TO MONPRFOUT
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS2.
006300*
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700***************
006800 FD  TRANSACTIONS-MASTER
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS TXN-REC-1.
007100 01  TXN-REC-1.
007200     COPY LDGTXN.
007300*
007400 FD  MONTHLY-PERF-REPORT-OUT
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS RMON-LINE.
007700 01  RMON-LINE.
007800     05  RMON-LINE-ACCOUNT       PIC Z(9)9.
007900     05  FILLER                 PIC X(01).
008000     05  RMON-LINE-YEAR          PIC 9(04).
008100     05  FILLER                 PIC X(01).
008200     05  RMON-LINE-MONTH         PIC 9(02).
008300     05  FILLER                 PIC X(01).
008400     05  RMON-LINE-VOLUME        PIC Z(8)9.
008500     05  FILLER                 PIC X(01).
008600     05  RMON-LINE-TOTAL-AMOUNT  PIC Z(10)9.99.
008700     05  FILLER                 PIC X(01).
008800     05  RMON-LINE-AVG-AMOUNT    PIC Z(8)9.99.
008900     05  FILLER                 PIC X(01).
009000     05  RMON-LINE-MIN-AMOUNT    PIC Z(8)9.99.
009100     05  FILLER                 PIC X(01).
009200     05  RMON-LINE-MAX-AMOUNT    PIC Z(8)9.99.
009300     05  FILLER                 PIC X(05).
009400*
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER                  PIC X(24) VALUE
009900     "** PROGRAM LDGRMON **".
010000*
010100 01  WK-N-WORK-AREA.
010200     05  WK-N-TAB-IDX            PIC 9(02) COMP VALUE ZERO.
010300     05  WK-N-TAB-USED           PIC 9(02) COMP VALUE ZERO.
010400     05  WK-N-TAB-MAX            PIC 9(02) COMP VALUE 50.
010500     05  WK-N-PASS-IDX           PIC 9(02) COMP VALUE ZERO.
010600     05  WK-N-COMPARE-IDX        PIC 9(02) COMP VALUE ZERO.
010700 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
010800     05  WK-N-TAB-IDX-X          PIC X(02).
010900     05  WK-N-TAB-USED-X         PIC X(02).
011000     05  WK-N-TAB-MAX-X          PIC X(02).
011100     05  WK-N-PASS-IDX-X         PIC X(02).
011200     05  WK-N-COMPARE-IDX-X      PIC X(02).
011300*
011400 01  WK-C-WORK-AREA.
011500     05  WK-C-ENTRY-FOUND        PIC X(01) VALUE "N".
011600         88  WK-C-TAB-ENTRY-FOUND    VALUE "Y".
011700     05  WK-C-FILE-STATUS2       PIC X(02).
011800     05  WK-C-END-OF-READ        PIC X(01) VALUE "N".
011900     05  WK-C-SWAP-MADE          PIC X(01) VALUE "N".
012000 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
012100     05  WK-C-ENTRY-FOUND-NUM    PIC 9(01).
012200     05  FILLER                 PIC X(05).
012300*
012400 01  WK-TS-WINDOW.
012500     05  WK-TS-FROM-DATE         PIC 9(14) VALUE ZERO.
012600     05  WK-TS-TO-DATE           PIC 9(14) VALUE 99999999999999.
012700 01  WK-TS-WINDOW-R REDEFINES WK-TS-WINDOW.
012800     05  WK-TS-FROM-DATE-X       PIC X(14).
012900     05  WK-TS-TO-DATE-X         PIC X(14).
013000*
013100 01  WK-TS-TXN-VALUE             PIC 9(14) VALUE ZERO.
013200 01  WK-N-TXN-YEAR               PIC 9(04) COMP VALUE ZERO.
013300 01  WK-N-TXN-MONTH              PIC 9(02) COMP VALUE ZERO.
013400*
013500*    ENTRY 51 IS A SWAP SCRATCH SLOT - NOT COUNTED IN
013600*    WK-N-TAB-MAX, WHICH BOUNDS USABLE ENTRIES AT 50.
013700 01  WK-MON-TABLE.
013800     05  WK-MON-ENTRY OCCURS 51 TIMES.
013900         10  WK-MON-ACCOUNT          PIC 9(10) COMP.
014000         10  WK-MON-YEAR             PIC 9(04) COMP.
014100         10  WK-MON-MONTH            PIC 9(02) COMP.
014200         10  WK-MON-VOLUME           PIC 9(09) COMP.
014300         10  WK-MON-TOTAL-AMOUNT     PIC S9(11)V9(02) COMP-3.
014400         10  WK-MON-AVG-AMOUNT       PIC S9(09)V9(02) COMP-3.
014500         10  WK-MON-MIN-AMOUNT       PIC S9(09)V9(02) COMP-3.
014600         10  WK-MON-MAX-AMOUNT       PIC S9(09)V9(02) COMP-3.
014700*
014800 01  WK-GT-VOLUME                PIC 9(09) COMP VALUE ZERO.
014900 01  WK-GT-TOTAL-AMOUNT          PIC S9(11)V9(02) COMP-3
015000                                    VALUE ZERO.
015100*
015200* ------------------ PROGRAM WORKING STORAGE ------------------*
015300 01  WK-C-COMMON.
015400     COPY LDGCMWS.
015500*
015600****************
015700 LINKAGE SECTION.
015800****************
015900 01  WK-C-RMON-PARM.
016000     05  WK-C-RMON-FROM-DATE     PIC 9(14).
016100     05  WK-C-RMON-TO-DATE       PIC 9(14).
016200 01  WK-C-RMON-PARM-R REDEFINES WK-C-RMON-PARM.
016300     05  WK-C-RMON-PARM-X        PIC X(28).
016400*
016500     EJECT
016600****************************************
016700 PROCEDURE DIVISION USING WK-C-RMON-PARM.
016800****************************************
016900 MAIN-MODULE.
017000     PERFORM A000-START-PROGRAM-ROUTINE
017100        THRU A099-START-PROGRAM-ROUTINE-EX.
017200     PERFORM B000-READ-AND-ACCUMULATE
017300        THRU B099-READ-AND-ACCUMULATE-EX.
017400     PERFORM C000-RESEQUENCE-TABLE
017500        THRU C099-RESEQUENCE-TABLE-EX.
017600     PERFORM D000-WRITE-REPORT
017700        THRU D099-WRITE-REPORT-EX.
017800     PERFORM Z000-END-PROGRAM-ROUTINE
017900        THRU Z099-END-PROGRAM-ROUTINE-EX.
018000     GOBACK.
018100*
018200*----------------------------------------------------------------*
018300 A000-START-PROGRAM-ROUTINE.
018400*----------------------------------------------------------------*
018500     OPEN INPUT TRANSACTIONS-MASTER.
018600     IF NOT WK-C-SUCCESSFUL
018700        DISPLAY "LDGRMON - OPEN FILE ERROR - TRANSMSTR"
018800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900        GO TO Y900-ABNORMAL-TERMINATION
019000     END-IF.
019100     OPEN OUTPUT MONTHLY-PERF-REPORT-OUT.
019200     IF WK-C-FILE-STATUS2 NOT = "00"
019300        DISPLAY "LDGRMON - OPEN FILE ERROR - MONPRFOUT"
019400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS2
019500        GO TO Y900-ABNORMAL-TERMINATION
019600     END-IF.
019700     MOVE WK-C-RMON-FROM-DATE TO WK-TS-FROM-DATE.
019800     MOVE WK-C-RMON-TO-DATE   TO WK-TS-TO-DATE.
019900     MOVE ZERO TO WK-GT-VOLUME WK-GT-TOTAL-AMOUNT.
020000 A099-START-PROGRAM-ROUTINE-EX.
020100     EXIT.
020200*
020300*----------------------------------------------------------------*
020400 B000-READ-AND-ACCUMULATE.
020500*----------------------------------------------------------------*
020600     READ TRANSACTIONS-MASTER NEXT RECORD
020700        AT END
020800        MOVE "Y" TO WK-C-END-OF-READ
020900     END-READ.
021000     PERFORM B100-PROCESS-ONE-RECORD
021100        THRU B199-PROCESS-ONE-RECORD-EX
021200        UNTIL WK-C-END-OF-READ = "Y".
021300 B099-READ-AND-ACCUMULATE-EX.
021400     EXIT.
021500*
021600*----------------------------------------------------------------*
021700 B100-PROCESS-ONE-RECORD.
021800*----------------------------------------------------------------*
021900     IF TXN-IS-PAYMENT AND TXN-STATE-SUCCESS
022000           AND TXN-LIVE-ACCOUNT
022100        MOVE TXN-CREATED-DATE-X    TO WK-TS-TXN-VALUE
022200        IF WK-TS-TXN-VALUE NOT < WK-TS-FROM-DATE
022300              AND WK-TS-TXN-VALUE < WK-TS-TO-DATE
022400           MOVE TXN-CREATED-CCYY      TO WK-N-TXN-YEAR
022500           MOVE TXN-CREATED-MM        TO WK-N-TXN-MONTH
022600           PERFORM B120-ACCUMULATE-ENTRY
022700              THRU B129-ACCUMULATE-ENTRY-EX
022800           ADD 1 TO WK-GT-VOLUME
022900           ADD TXN-AMOUNT TO WK-GT-TOTAL-AMOUNT
023000        END-IF
023100     END-IF.
023200     READ TRANSACTIONS-MASTER NEXT RECORD
023300        AT END
023400        MOVE "Y" TO WK-C-END-OF-READ
023500     END-READ.
023600 B199-PROCESS-ONE-RECORD-EX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000 B120-ACCUMULATE-ENTRY.
024100*----------------------------------------------------------------*
024200     MOVE "N"     TO WK-C-ENTRY-FOUND.
024300     MOVE ZERO    TO WK-N-TAB-IDX.
024400     PERFORM B130-FIND-ENTRY
024500        THRU B139-FIND-ENTRY-EX
024600        UNTIL WK-N-TAB-IDX >= WK-N-TAB-USED
024700           OR WK-C-TAB-ENTRY-FOUND.
024800     IF NOT WK-C-TAB-ENTRY-FOUND
024900        ADD 1 TO WK-N-TAB-USED
025000        MOVE WK-N-TAB-USED       TO WK-N-TAB-IDX
025100        MOVE TXN-GATEWAY-ACCT-NUM TO WK-MON-ACCOUNT (WK-N-TAB-IDX)
025200        MOVE WK-N-TXN-YEAR       TO WK-MON-YEAR (WK-N-TAB-IDX)
025300        MOVE WK-N-TXN-MONTH      TO WK-MON-MONTH (WK-N-TAB-IDX)
025400        MOVE ZERO                TO WK-MON-VOLUME (WK-N-TAB-IDX)
025500        MOVE ZERO                TO WK-MON-TOTAL-AMOUNT
025600                                      (WK-N-TAB-IDX)
025700        MOVE TXN-AMOUNT          TO WK-MON-MIN-AMOUNT
025800                                      (WK-N-TAB-IDX)
025900        MOVE TXN-AMOUNT          TO WK-MON-MAX-AMOUNT
026000                                      (WK-N-TAB-IDX)
026100     END-IF.
026200     ADD 1 TO WK-MON-VOLUME (WK-N-TAB-IDX).
026300     ADD TXN-AMOUNT TO WK-MON-TOTAL-AMOUNT (WK-N-TAB-IDX).
026400     IF TXN-AMOUNT < WK-MON-MIN-AMOUNT (WK-N-TAB-IDX)
026500        MOVE TXN-AMOUNT TO WK-MON-MIN-AMOUNT (WK-N-TAB-IDX)
026600     END-IF.
026700     IF TXN-AMOUNT > WK-MON-MAX-AMOUNT (WK-N-TAB-IDX)
026800        MOVE TXN-AMOUNT TO WK-MON-MAX-AMOUNT (WK-N-TAB-IDX)
026900     END-IF.
027000 B129-ACCUMULATE-ENTRY-EX.
027100     EXIT.
027200*
027300*----------------------------------------------------------------*
027400 B130-FIND-ENTRY.
027500*----------------------------------------------------------------*
027600     ADD 1 TO WK-N-TAB-IDX.
027700     IF WK-MON-ACCOUNT (WK-N-TAB-IDX) = TXN-GATEWAY-ACCT-NUM
027800           AND WK-MON-YEAR (WK-N-TAB-IDX) = WK-N-TXN-YEAR
027900           AND WK-MON-MONTH (WK-N-TAB-IDX) = WK-N-TXN-MONTH
028000        MOVE "Y" TO WK-C-ENTRY-FOUND
028100     END-IF.
028200 B139-FIND-ENTRY-EX.
028300     EXIT.
028400*
028500*----------------------------------------------------------------*
028600 C000-RESEQUENCE-TABLE.
028700*----------------------------------------------------------------*
028800*    NO SORT UTILITY USED - SIMPLE EXCHANGE PASS ON THE SMALL
028900*    BREAK TABLE, ASCENDING ON ACCOUNT THEN YEAR THEN MONTH.
029000     MOVE "Y" TO WK-C-SWAP-MADE.
029100     PERFORM C100-EXCHANGE-PASS
029200        THRU C199-EXCHANGE-PASS-EX
029300        UNTIL WK-C-SWAP-MADE = "N".
029400     PERFORM C200-COMPUTE-AVERAGES
029500        THRU C299-COMPUTE-AVERAGES-EX
029600        VARYING WK-N-TAB-IDX FROM 1 BY 1
029700        UNTIL WK-N-TAB-IDX > WK-N-TAB-USED.
029800 C099-RESEQUENCE-TABLE-EX.
029900     EXIT.
030000*
030100*----------------------------------------------------------------*
030200 C100-EXCHANGE-PASS.
030300*----------------------------------------------------------------*
030400     MOVE "N" TO WK-C-SWAP-MADE.
030500     MOVE ZERO TO WK-N-PASS-IDX.
030600     PERFORM C110-COMPARE-ADJACENT
030700        THRU C119-COMPARE-ADJACENT-EX
030800        VARYING WK-N-PASS-IDX FROM 1 BY 1
030900        UNTIL WK-N-PASS-IDX >= WK-N-TAB-USED.
031000 C199-EXCHANGE-PASS-EX.
031100     EXIT.
031200*
031300*----------------------------------------------------------------*
031400 C110-COMPARE-ADJACENT.
031500*----------------------------------------------------------------*
031600     COMPUTE WK-N-COMPARE-IDX = WK-N-PASS-IDX + 1.
031700     IF WK-MON-ACCOUNT (WK-N-PASS-IDX) >
031800           WK-MON-ACCOUNT (WK-N-COMPARE-IDX)
031900        PERFORM C120-SWAP-ENTRIES
032000           THRU C129-SWAP-ENTRIES-EX
032100     ELSE
032200        IF WK-MON-ACCOUNT (WK-N-PASS-IDX) =
032300              WK-MON-ACCOUNT (WK-N-COMPARE-IDX)
032400           IF WK-MON-YEAR (WK-N-PASS-IDX) >
032500                 WK-MON-YEAR (WK-N-COMPARE-IDX)
032600              PERFORM C120-SWAP-ENTRIES
032700                 THRU C129-SWAP-ENTRIES-EX
032800           ELSE
032900              IF WK-MON-YEAR (WK-N-PASS-IDX) =
033000                    WK-MON-YEAR (WK-N-COMPARE-IDX)
033100                 IF WK-MON-MONTH (WK-N-PASS-IDX) >
033200                       WK-MON-MONTH (WK-N-COMPARE-IDX)
033300                    PERFORM C120-SWAP-ENTRIES
033400                       THRU C129-SWAP-ENTRIES-EX
033500                 END-IF
033600              END-IF
033700           END-IF
033800        END-IF
033900     END-IF.
034000 C119-COMPARE-ADJACENT-EX.
034100     EXIT.
034200*
034300*----------------------------------------------------------------*
034400 C120-SWAP-ENTRIES.
034500*----------------------------------------------------------------*
034600     MOVE WK-MON-ENTRY (WK-N-PASS-IDX)    TO WK-MON-ENTRY (51).
034700     MOVE WK-MON-ENTRY (WK-N-COMPARE-IDX) TO
034800          WK-MON-ENTRY (WK-N-PASS-IDX).
034900     MOVE WK-MON-ENTRY (51) TO WK-MON-ENTRY (WK-N-COMPARE-IDX).
035000     MOVE "Y" TO WK-C-SWAP-MADE.
035100 C129-SWAP-ENTRIES-EX.
035200     EXIT.
035300*
035400*----------------------------------------------------------------*
035500 C200-COMPUTE-AVERAGES.
035600*----------------------------------------------------------------*
035700     IF WK-MON-VOLUME (WK-N-TAB-IDX) > ZERO
035800        COMPUTE WK-MON-AVG-AMOUNT (WK-N-TAB-IDX) ROUNDED =
035900           WK-MON-TOTAL-AMOUNT (WK-N-TAB-IDX) /
036000           WK-MON-VOLUME (WK-N-TAB-IDX)
036100     END-IF.
036200 C299-COMPUTE-AVERAGES-EX.
036300     EXIT.
036400*
036500*----------------------------------------------------------------*
036600 D000-WRITE-REPORT.
036700*----------------------------------------------------------------*
036800     MOVE ZERO TO WK-N-TAB-IDX.
036900     PERFORM D100-WRITE-ONE-LINE
037000        THRU D199-WRITE-ONE-LINE-EX
037100        UNTIL WK-N-TAB-IDX >= WK-N-TAB-USED.
037200     PERFORM D200-WRITE-GRAND-TOTAL
037300        THRU D299-WRITE-GRAND-TOTAL-EX.
037400 D099-WRITE-REPORT-EX.
037500     EXIT.
037600*
037700*----------------------------------------------------------------*
037800 D100-WRITE-ONE-LINE.
037900*----------------------------------------------------------------*
038000     ADD 1 TO WK-N-TAB-IDX.
038100     MOVE SPACES TO RMON-LINE.
038200     MOVE WK-MON-ACCOUNT (WK-N-TAB-IDX)
038300        TO RMON-LINE-ACCOUNT.
038400     MOVE WK-MON-YEAR (WK-N-TAB-IDX)      TO RMON-LINE-YEAR.
038500     MOVE WK-MON-MONTH (WK-N-TAB-IDX)     TO RMON-LINE-MONTH.
038600     MOVE WK-MON-VOLUME (WK-N-TAB-IDX)    TO RMON-LINE-VOLUME.
038700     MOVE WK-MON-TOTAL-AMOUNT (WK-N-TAB-IDX)
038800        TO RMON-LINE-TOTAL-AMOUNT.
038900     MOVE WK-MON-AVG-AMOUNT (WK-N-TAB-IDX)
039000        TO RMON-LINE-AVG-AMOUNT.
039100     MOVE WK-MON-MIN-AMOUNT (WK-N-TAB-IDX)
039200        TO RMON-LINE-MIN-AMOUNT.
039300     MOVE WK-MON-MAX-AMOUNT (WK-N-TAB-IDX)
039400        TO RMON-LINE-MAX-AMOUNT.
039500     WRITE RMON-LINE.
039600 D199-WRITE-ONE-LINE-EX.
039700     EXIT.
039800*
039900*----------------------------------------------------------------*
040000 D200-WRITE-GRAND-TOTAL.
040100*----------------------------------------------------------------*
040200     MOVE SPACES TO RMON-LINE.
040300     MOVE 9999999999 TO RMON-LINE-ACCOUNT.
040400     MOVE WK-GT-VOLUME TO RMON-LINE-VOLUME.
040500     MOVE WK-GT-TOTAL-AMOUNT TO RMON-LINE-TOTAL-AMOUNT.
040600     WRITE RMON-LINE.
040700 D299-WRITE-GRAND-TOTAL-EX.
040800     EXIT.
040900*
041000*----------------------------------------------------------------*
041100 Y900-ABNORMAL-TERMINATION.
041200*----------------------------------------------------------------*
041300     PERFORM Z000-END-PROGRAM-ROUTINE
041400        THRU Z099-END-PROGRAM-ROUTINE-EX.
041500     GOBACK.
041600*
041700*----------------------------------------------------------------*
041800 Z000-END-PROGRAM-ROUTINE.
041900*----------------------------------------------------------------*
042000     CLOSE TRANSACTIONS-MASTER.
042100     CLOSE MONTHLY-PERF-REPORT-OUT.
042200 Z099-END-PROGRAM-ROUTINE-EX.
042300     EXIT.
042400*
042500******************************************************************
042600*************** END OF PROGRAM SOURCE  LDGRMON ***************
042700******************************************************************
