000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* L14B00 12/04/2011 TMPJSK - LEDGER REPORTING PROJECT PHASE 1
000500* - INITIAL VERSION
000600* - TXN-ID/TXN-EXTERNAL-ID/TXN-GATEWAY-ACCT-ID/TXN-TYPE/
000700*   TXN-STATE/TXN-AMOUNT/TXN-LIVE-FLAG/TXN-CREATED-DATE ONLY
000800* - RECORD LENGTH 89
000900*****************************************************************
001000* L16C02 16/03/2016 TMPJAE - LEDGER REPORTING PROJECT PHASE 2
001100* - PROJ#LDG2 - E-REQUEST# 58214
001200* - ADD TXN-REFERENCE / TXN-DESCRIPTION / TXN-EVENT-COUNT /
001300*   TXN-REFUNDED-BY / TXN-REFUNDED-BY-EMAIL / TXN-PARENT-EXT-ID
001400*   FOR REFUND TRANSACTION SUPPORT
001500* - RECORD LENGTH 89 TO 1139
001600*****************************************************************
001700* L19Q1A 23/01/2019 VENL29 - PROJ#LDG3 - GEBNREQ-85120
001800* - ADD TXN-MOTO-FLAG FOR MAIL-ORDER/TELEPHONE-ORDER FLAGGING
001900*   ON PAYMENT_CREATED
002000* - RECORD LENGTH 1139 TO 1140, PADDED TO 1200 FOR GROWTH
002100*****************************************************************
002200 01  LDG-TXN-RECORD.
002300     05  TXN-ID                   PIC 9(10).
002400     05  TXN-EXTERNAL-ID           PIC X(26).
002500     05  TXN-GATEWAY-ACCT-ID       PIC X(10).
002600     05  TXN-GATEWAY-ACCT-NUM REDEFINES TXN-GATEWAY-ACCT-ID
002700                                   PIC 9(10).
002800     05  TXN-TYPE                 PIC X(07).
002900         88  TXN-IS-PAYMENT           VALUE "PAYMENT".
003000         88  TXN-IS-REFUND            VALUE "REFUND".
003100     05  TXN-STATE                PIC X(15).
003200         88  TXN-STATE-SUCCESS        VALUE "SUCCESS".
003300     05  TXN-AMOUNT                PIC S9(9)V9(2) COMP-3.
003400     05  TXN-LIVE-FLAG             PIC X(01).
003500         88  TXN-LIVE-ACCOUNT         VALUE "Y".
003600         88  TXN-TEST-ACCOUNT         VALUE "N".
003700     05  TXN-CREATED-DATE-TS.
003800         10  TXN-CREATED-DATE         PIC 9(08).
003900         10  TXN-CREATED-TIME         PIC 9(06).
004000     05  TXN-CREATED-DATE-X REDEFINES TXN-CREATED-DATE-TS
004100                                   PIC X(14).
004200     05  TXN-CREATED-DATE-CYMD REDEFINES TXN-CREATED-DATE-TS.
004300         10  TXN-CREATED-CCYY         PIC 9(04).
004400         10  TXN-CREATED-MM           PIC 9(02).
004500         10  TXN-CREATED-DD           PIC 9(02).
004600         10  TXN-CREATED-TIME-R       PIC 9(06).
004700     05  TXN-REFERENCE             PIC X(255).
004800     05  TXN-DESCRIPTION           PIC X(255).
004900     05  TXN-EVENT-COUNT           PIC 9(04).
005000     05  TXN-REFUNDED-BY           PIC X(255).
005100     05  TXN-REFUNDED-BY-EMAIL     PIC X(255).
005200     05  TXN-PARENT-EXT-ID         PIC X(26).
005300     05  TXN-MOTO-FLAG             PIC X(01).
005400         88  TXN-IS-MOTO              VALUE "Y".
005500     05  FILLER                    PIC X(60).
