000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGRSTA.
000300 AUTHOR.         ANG FAM C.
000400 INSTALLATION.   CASH MGMT SYSTEMS AS-400.
000500 DATE-WRITTEN.   09 FEB 1992.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON BATCH MODULE
001000*              TO PRODUCE THE PAYMENTS GROSS STATISTICS REPORT -
001100*              COUNT AND GROSS AMOUNT OF SUCCESS-STATE PAYMENT
001200*              TRANSACTIONS, OPTIONALLY FILTERED BY GATEWAY
001300*              ACCOUNT AND CREATED-DATE WINDOW.
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:
001600*----------------------------------------------------------------*
001700* MOD.#  INIT   DATE        DESCRIPTION
001800* ------ ------ ----------  ----------------------------------- *
001900* L92F01 ANGFC  09/02/1992 - LEDGER PROJECT PHASE 1               L92F01  
002000*                          - INITIAL VERSION - UNFILTERED COUNT
002100*                            AND GROSS AMOUNT OF SUCCESS PAYMENTS
002200* L96G02 ANGFC  11/06/1996 - ADD GATEWAY ACCOUNT FILTER           L96G02  
002300* L99YKE KLEEYM 18/01/1999 - Y2K REVIEW - DATE WINDOW COMPARE
002400*                            USES 4-DIGIT CCYY ALREADY, NO CHANGE
002500*                            REQUIRED, SIGNED OFF
002600* L11B08 TMPJSK 12/04/2011 - LEDGER REPORTING PROJECT PHASE 1     L11B08  
002700*                          - ADD DATE-WINDOW FILTER, FROM-DATE
002800*                            EXCLUSIVE/TO-DATE INCLUSIVE
002900*                          - GROSS AMOUNT NOW ACCUMULATED IN
003000*                            MINOR CURRENCY UNITS (PENCE)
003100* L26H06 VENL29 10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - LINKAGE
003200*                            SECTION WAS A BARE COPY RSTAP, BUT NO
003300*                            SUCH COPYBOOK EXISTS - WK-C-RSTA-PARM
003400*                            IS NOW INLINE-DECLARED HERE (OPTION/
003500*                            ACCOUNT-ID/FROM-DATE/TO-DATE)
003600*----------------------------------------------------------------*
003700        EJECT
003800********************
003900 ENVIRONMENT DIVISION.
004000********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700        SELECT TRANSACTIONS-MASTER ASSIGN TO DATABASE-TRANSMSTR
004800        ORGANIZATION IS INDEXED
004900        ACCESS MODE IS SEQUENTIAL
005000        RECORD KEY IS TXN-EXTERNAL-ID
005100 FILE STATUS IS WK-C-FILE-STATUS.
005200        SELECT PAYMENTS-STATS-REPORT-OUT ASSIGN TO PAYSTAOUT
005300        ORGANIZATION IS LINE SEQUENTIAL
005400 FILE STATUS IS WK-C-FILE-STATUS2.
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900***************
006000 FD TRANSACTIONS-MASTER
006100        LABEL RECORDS ARE OMITTED
006200 DATA RECORD IS TXN-REC-1.
006300 01 TXN-REC-1.
006400        COPY LDGTXN.
006500*
006600 FD PAYMENTS-STATS-REPORT-OUT
006700        LABEL RECORDS ARE OMITTED
006800 DATA RECORD IS RSTA-LINE.
006900 01 RSTA-LINE.
007000     05  RSTA-LINE-COUNT         PIC Z(8)9.
007100     05  FILLER                  PIC X(01).
007200     05  RSTA-LINE-GROSS-AMOUNT  PIC Z(10)9.99.
007300     05  FILLER                  PIC X(06).
007400*
007500 WORKING-STORAGE SECTION.
007600
007700************************
007800 01 FILLER               PIC X(24) VALUE
007900        "** PROGRAM LDGRSTA **".
008000
008100* ---------------- PROGRAM WORKING STORAGE -----------------*
008200 01 WK-C-COMMON.
008300        COPY LDGCMWS.
008400
008500 01 WK-C-WORK-AREA.
008600     05 WK-C-FOUND        PIC X(01) VALUE "Y".
008700     05 WK-C-NOT-FOUND    PIC X(01) VALUE "N".
008800     05 WK-C-END-OF-READ  PIC X(01) VALUE "N".
008900     05 WK-C-PASSES-FILTER PIC X(01) VALUE "Y".
009000     05 WK-C-FILE-STATUS2 PIC X(02).
009100
009200 01 WK-N-ACCUM-AREA.
009300     05 WK-N-STA-COUNT        PIC 9(09) COMP VALUE ZERO.
009400 01 WK-N-ACCUM-AREA-R REDEFINES WK-N-ACCUM-AREA.
009500     05 WK-N-STA-COUNT-X      PIC X(04).
009600
009700 01 WK-A-ACCUM-AREA.
009800     05 WK-A-STA-GROSS-AMOUNT PIC S9(11)V9(02) COMP-3
009900                                VALUE ZERO.
010000 01 WK-A-ACCUM-AREA-R REDEFINES WK-A-ACCUM-AREA.
010100     05 WK-A-STA-GROSS-AMOUNT-X PIC X(07).
010200
010300 01 WK-TS-WINDOW.
010400     05 WK-TS-FROM-DATE       PIC 9(14) VALUE ZERO.
010500     05 WK-TS-TO-DATE         PIC 9(14) VALUE 99999999999999.
010600 01 WK-TS-WINDOW-R REDEFINES WK-TS-WINDOW.
010700     05 WK-TS-FROM-DATE-X     PIC X(14).
010800     05 WK-TS-TO-DATE-X       PIC X(14).
010900
011000 01 WK-TS-TXN-VALUE           PIC 9(14) VALUE ZERO.
011100
011200********************
011300 LINKAGE SECTION.
011400********************
011500 01  WK-C-RSTA-PARM.
011600     05  WK-C-RSTA-OPTION        PIC X(01).
011700     05  WK-C-RSTA-ACCOUNT-ID    PIC X(10).
011800     05  WK-C-RSTA-FROM-DATE     PIC 9(14).
011900     05  WK-C-RSTA-TO-DATE       PIC 9(14).
012000 01  WK-C-RSTA-PARM-R REDEFINES WK-C-RSTA-PARM.
012100     05  WK-C-RSTA-PARM-X        PIC X(39).
012200
012300****************************************
012400 PROCEDURE DIVISION USING WK-C-RSTA-PARM.
012500****************************************
012600 MAIN-MODULE.
012700     PERFORM A000-START-PROGRAM-ROUTINE
012800        THRU A999-START-PROGRAM-ROUTINE-EX.
012900     PERFORM B000-ACCUMULATE-STATS
013000        THRU B999-ACCUMULATE-STATS-EX.
013100     PERFORM C000-WRITE-REPORT
013200        THRU C999-WRITE-REPORT-EX.
013300     PERFORM Z000-END-PROGRAM-ROUTINE
013400        THRU Z999-END-PROGRAM-ROUTINE-EX.
013500 GOBACK.
013600
013700*----------------------------------------------------------------*
013800 A000-START-PROGRAM-ROUTINE.
013900*----------------------------------------------------------------*
014000     OPEN INPUT TRANSACTIONS-MASTER.
014100     IF NOT WK-C-SUCCESSFUL
014200 DISPLAY "LDGRSTA - OPEN FILE ERROR - TRANSMSTR"
014300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014400        PERFORM Y900-ABNORMAL-TERMINATION
014500 END-IF.
014600     OPEN OUTPUT PAYMENTS-STATS-REPORT-OUT.
014700     IF WK-C-FILE-STATUS2 NOT = "00"
014800 DISPLAY "LDGRSTA - OPEN FILE ERROR - PAYSTAOUT"
014900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS2
015000        PERFORM Y900-ABNORMAL-TERMINATION
015100 END-IF.
015200     MOVE ZERO TO WK-N-STA-COUNT WK-A-STA-GROSS-AMOUNT.
015300     IF WK-C-RSTA-OPTION = "3"
015400        MOVE WK-C-RSTA-FROM-DATE TO WK-TS-FROM-DATE
015500        MOVE WK-C-RSTA-TO-DATE   TO WK-TS-TO-DATE
015600     END-IF.
015700
015800*================================================================*
015900 A999-START-PROGRAM-ROUTINE-EX.
016000*================================================================*
016100 EXIT.
016200
016300*----------------------------------------------------------------*
016400 B000-ACCUMULATE-STATS.
016500
016600*----------------------------------------------------------------*
016700     READ TRANSACTIONS-MASTER NEXT RECORD
016800        AT END
016900           MOVE "Y" TO WK-C-END-OF-READ
017000     END-READ.
017100     PERFORM B100-EVALUATE-ONE-RECORD
017200        THRU B199-EVALUATE-ONE-RECORD-EX
017300        UNTIL WK-C-END-OF-READ = "Y".
017400 B999-ACCUMULATE-STATS-EX.
017500 EXIT.
017600
017700*----------------------------------------------------------------*
017800 B100-EVALUATE-ONE-RECORD.
017900*----------------------------------------------------------------*
018000     IF TXN-IS-PAYMENT AND TXN-STATE-SUCCESS
018100        PERFORM B110-CHECK-FILTERS
018200           THRU B119-CHECK-FILTERS-EX
018300        IF WK-C-PASSES-FILTER = "Y"
018400           ADD 1 TO WK-N-STA-COUNT
018500           ADD TXN-AMOUNT TO WK-A-STA-GROSS-AMOUNT
018600        END-IF
018700     END-IF.
018800     READ TRANSACTIONS-MASTER NEXT RECORD
018900        AT END
019000           MOVE "Y" TO WK-C-END-OF-READ
019100     END-READ.
019200 B199-EVALUATE-ONE-RECORD-EX.
019300 EXIT.
019400
019500*----------------------------------------------------------------*
019600 B110-CHECK-FILTERS.
019700*----------------------------------------------------------------*
019800     MOVE "Y" TO WK-C-PASSES-FILTER.
019900     IF WK-C-RSTA-OPTION = "2" OR WK-C-RSTA-OPTION = "3"
020000        IF TXN-GATEWAY-ACCT-ID NOT = WK-C-RSTA-ACCOUNT-ID
020100           MOVE "N" TO WK-C-PASSES-FILTER
020200        END-IF
020300     END-IF.
020400     IF WK-C-PASSES-FILTER = "Y" AND WK-C-RSTA-OPTION = "3"
020500        MOVE TXN-CREATED-DATE-X TO WK-TS-TXN-VALUE
020600        IF NOT (WK-TS-TXN-VALUE > WK-TS-FROM-DATE
020700            AND WK-TS-TXN-VALUE NOT > WK-TS-TO-DATE)
020800           MOVE "N" TO WK-C-PASSES-FILTER
020900        END-IF
021000     END-IF.
021100 B119-CHECK-FILTERS-EX.
021200 EXIT.
021300
021400*----------------------------------------------------------------*
021500 C000-WRITE-REPORT.
021600*----------------------------------------------------------------*
021700     MOVE SPACES TO RSTA-LINE.
021800     MOVE WK-N-STA-COUNT TO RSTA-LINE-COUNT.
021900     MOVE WK-A-STA-GROSS-AMOUNT TO RSTA-LINE-GROSS-AMOUNT.
022000     WRITE RSTA-LINE.
022100 C999-WRITE-REPORT-EX.
022200 EXIT.
022300
022400*----------------------------------------------------------------*
022500*                   PROGRAM SUBROUTINE                         *
022600*----------------------------------------------------------------*
022700 Y900-ABNORMAL-TERMINATION.
022800     PERFORM Z000-END-PROGRAM-ROUTINE.
022900     GOBACK.
023000
023100 Z000-END-PROGRAM-ROUTINE.
023200     CLOSE TRANSACTIONS-MASTER.
023300     CLOSE PAYMENTS-STATS-REPORT-OUT.
023400
023500 Z999-END-PROGRAM-ROUTINE-EX.
023600 EXIT.
023700
023800******************************************************************
023900************** END OF PROGRAM SOURCE -  LDGRSTA ***************
024000******************************************************************
