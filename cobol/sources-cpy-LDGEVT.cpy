000100* LDGEVT.cpybk
000200*  I-O FORMAT: LDGEVT-RECORD  FROM FILE EVENTS-IN
000300*  INBOUND PAYMENT/REFUND LIFECYCLE EVENT, ARRIVAL ORDER
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* L14B01 12/04/2011 TMPJSK - LEDGER REPORTING PROJECT PHASE 1
000800*                  - INITIAL VERSION, 106 BYTES
000900* L19Q1B 23/01/2019 VENL29 - PROJ#LDG3 - GEBNREQ-85120
001000*                  - ADD EVT-MOTO-FLAG, 107 BYTES
001100*                  - PAD TO 120 BYTES FOR FUTURE GROWTH
001200* L26H09 10/08/2026 VENL29  - PROJ#LDG3 - TECH DEBT REVIEW
001300*                  - ADD EVT-REFERENCE / EVT-DESCRIPTION /
001400*                    EVT-REFUNDED-BY / EVT-REFUNDED-BY-EMAIL /
001500*                    EVT-PARENT-EXT-ID SO A REFUND_CREATED_BY_USER
001600*                    OR REFUND_CREATED_BY_SERVICE EVENT CAN CARRY
001700*                    THE REFUND RECORD FIELDS THROUGH TO LDGVTXN
001800*                  - RECORD LENGTH 120 TO 1166
001900*****************************************************************
002000 01  LDG-EVT-RECORD.
002100     05  EVT-RESOURCE-EXT-ID       PIC X(26).
002200     05  EVT-GATEWAY-ACCT-ID       PIC X(10).
002300     05  EVT-TYPE                 PIC X(60).
002400     05  EVT-AMOUNT                PIC S9(9)V9(2) COMP-3.
002500     05  EVT-LIVE-FLAG             PIC X(01).
002600         88  EVT-LIVE-ACCOUNT          VALUE "Y".
002700     05  EVT-MOTO-FLAG             PIC X(01).
002800         88  EVT-MOTO-NOT-PRESENT      VALUE SPACE.
002900         88  EVT-MOTO-TRUE             VALUE "Y".
003000     05  EVT-DATE-TS.
003100         10  EVT-DATE                 PIC 9(08).
003200         10  EVT-TIME                 PIC 9(06).
003300     05  EVT-DATE-X REDEFINES EVT-DATE-TS
003400                                   PIC X(14).
003500     05  EVT-REFERENCE             PIC X(255).
003600     05  EVT-DESCRIPTION           PIC X(255).
003700     05  EVT-REFUNDED-BY           PIC X(255).
003800     05  EVT-REFUNDED-BY-EMAIL     PIC X(255).
003900     05  EVT-PARENT-EXT-ID         PIC X(26).
004000     05  FILLER                    PIC X(02).
