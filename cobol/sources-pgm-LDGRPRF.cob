000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LDGRPRF.
000300 AUTHOR.         TMPJSK.
000400 INSTALLATION.   CASH MGMT SYSTEMS AS-400.
000500 DATE-WRITTEN.   18 JUL 1993.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: AD-HOC PERFORMANCE REPORT
001100*
001200* THIS PROGRAM WILL SCAN TRANSACTIONS-MASTER FOR LIVE PAYMENT
001300* TRANSACTIONS AND ACCUMULATE VOLUME, TOTAL AMOUNT AND AVERAGE
001400* AMOUNT, OPTIONALLY FILTERED BY STATE AND/OR A CREATED-DATE
001500* WINDOW (BOTH BOUNDARIES INCLUSIVE).  TEST-ACCOUNT PAYMENTS
001600* ARE ALWAYS EXCLUDED FROM THIS REPORT.
001700*
001800* OPTION ACTION.................  FILTER(S) APPLIED.............
001900* 1      ALL LIVE PAYMENTS        NONE
002000* 2      FILTER BY STATE          TXN-STATE
002100* 3      FILTER BY STATE + DATE   TXN-STATE, DATE WINDOW
002200*
002300*=================================================================
002400*
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700*MOD.#  INIT    DATE        DESCRIPTION
002800*------ ------- ----------  --------------------------------------
002900* L93F01 TMPJSK  18/07/1993 - LEDGER PROJECT PHASE 1              L93F01  
003000*                           - INITIAL VERSION - VOLUME AND TOTAL
003100*                             AMOUNT OF LIVE PAYMENTS, NO AVERAGE
003200* L96G03 TMPJSK  04/04/1996 - ADD STATE FILTER (OPTION 2)         L96G03  
003300* L99YKF KLEEYM  18/01/1999 - Y2K REVIEW - DATE WINDOW COMPARES
003400*                             ALREADY USE 4-DIGIT CCYY, NO CHANGE
003500*                             REQUIRED, SIGNED OFF
003600* L11B09 TMPJSK  12/04/2011 - LEDGER REPORTING PROJECT PHASE 1    L11B09  
003700*                           - ADD DATE-WINDOW FILTER (OPTION 3),
003800*                             BOTH BOUNDARIES INCLUSIVE
003900*                           - ADD PERF-AVERAGE-AMOUNT COMPUTED
004000*                             ROUNDED, ZERO WHEN VOLUME IS ZERO
004100* L26H07 VENL29  10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW - LINKAGE
004200*                             SECTION WAS A BARE COPY RPRFP, BUT NO
004300*                             SUCH COPYBOOK EXISTS - WK-C-RPRF-PARM
004400*                             IS NOW INLINE-DECLARED HERE (OPTION/
004500*                             STATE/FROM-DATE/TO-DATE)
004600*=================================================================
004700*
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TRANSACTIONS-MASTER ASSIGN TO DATABASE-TRANSMSTR
005800            ORGANIZATION      IS INDEXED
005900            ACCESS MODE       IS SEQUENTIAL
006000            RECORD KEY        IS TXN-EXTERNAL-ID
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT PERFORMANCE-REPORT-OUT ASSIGN TO PERFRPTOUT
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS2.
006500*
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900***************
007000 FD  TRANSACTIONS-MASTER
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS TXN-REC-1.
007300 01  TXN-REC-1.
007400     COPY LDGTXN.
007500*
007600 FD  PERFORMANCE-REPORT-OUT
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS RPRF-LINE.
007900 01  RPRF-LINE.
008000     05  RPRF-LINE-VOLUME        PIC Z(8)9.
008100     05  FILLER                 PIC X(01).
008200     05  RPRF-LINE-TOTAL-AMOUNT  PIC Z(10)9.99.
008300     05  FILLER                 PIC X(01).
008400     05  RPRF-LINE-AVG-AMOUNT    PIC Z(8)9.99.
008500     05  FILLER                 PIC X(06).
008600*
008700*************************
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                  PIC X(24) VALUE
009100     "** PROGRAM LDGRPRF **".
009200*
009300 01  WK-C-WORK-AREA.
009400     05  WK-C-END-OF-READ       PIC X(01) VALUE "N".
009500     05  WK-C-PASSES-FILTER     PIC X(01) VALUE "Y".
009600     05  WK-C-FILE-STATUS2      PIC X(02).
009700*
009800 01  WK-N-ACCUM-AREA.
009900     05  WK-N-PRF-VOLUME        PIC 9(09) COMP VALUE ZERO.
010000 01  WK-N-ACCUM-AREA-R REDEFINES WK-N-ACCUM-AREA.
010100     05  WK-N-PRF-VOLUME-X      PIC X(04).
010200*
010300 01  WK-A-ACCUM-AREA.
010400     05  WK-A-PRF-TOTAL-AMOUNT  PIC S9(11)V9(02) COMP-3
010500                                   VALUE ZERO.
010600     05  WK-A-PRF-AVG-AMOUNT    PIC S9(09)V9(02) COMP-3
010700                                   VALUE ZERO.
010800 01  WK-A-ACCUM-AREA-R REDEFINES WK-A-ACCUM-AREA.
010900     05  WK-A-PRF-TOTAL-AMOUNT-X PIC X(07).
011000     05  WK-A-PRF-AVG-AMOUNT-X  PIC X(06).
011100*
011200 01  WK-TS-WINDOW.
011300     05  WK-TS-FROM-DATE        PIC 9(14) VALUE ZERO.
011400     05  WK-TS-TO-DATE          PIC 9(14) VALUE 99999999999999.
011500 01  WK-TS-WINDOW-R REDEFINES WK-TS-WINDOW.
011600     05  WK-TS-FROM-DATE-X      PIC X(14).
011700     05  WK-TS-TO-DATE-X        PIC X(14).
011800*
011900 01  WK-TS-TXN-VALUE            PIC 9(14) VALUE ZERO.
012000*
012100* ------------------ PROGRAM WORKING STORAGE ------------------*
012200 01  WK-C-COMMON.
012300     COPY LDGCMWS.
012400*
012500****************
012600 LINKAGE SECTION.
012700****************
012800 01  WK-C-RPRF-PARM.
012900     05  WK-C-RPRF-OPTION        PIC X(01).
013000     05  WK-C-RPRF-STATE         PIC X(15).
013100     05  WK-C-RPRF-FROM-DATE     PIC 9(14).
013200     05  WK-C-RPRF-TO-DATE       PIC 9(14).
013300 01  WK-C-RPRF-PARM-R REDEFINES WK-C-RPRF-PARM.
013400     05  WK-C-RPRF-PARM-X        PIC X(44).
013500*
013600     EJECT
013700****************************************
013800 PROCEDURE DIVISION USING WK-C-RPRF-PARM.
013900****************************************
014000 MAIN-MODULE.
014100     PERFORM A000-START-PROGRAM-ROUTINE
014200        THRU A099-START-PROGRAM-ROUTINE-EX.
014300     PERFORM B000-ACCUMULATE-PERFORMANCE
014400        THRU B099-ACCUMULATE-PERFORMANCE-EX.
014500     PERFORM C000-WRITE-REPORT
014600        THRU C099-WRITE-REPORT-EX.
014700     PERFORM Z000-END-PROGRAM-ROUTINE
014800        THRU Z099-END-PROGRAM-ROUTINE-EX.
014900     GOBACK.
015000*
015100*----------------------------------------------------------------*
015200 A000-START-PROGRAM-ROUTINE.
015300*----------------------------------------------------------------*
015400     OPEN INPUT TRANSACTIONS-MASTER.
015500     IF NOT WK-C-SUCCESSFUL
015600        DISPLAY "LDGRPRF - OPEN FILE ERROR - TRANSMSTR"
015700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800        GO TO Y900-ABNORMAL-TERMINATION
015900     END-IF.
016000     OPEN OUTPUT PERFORMANCE-REPORT-OUT.
016100     IF WK-C-FILE-STATUS2 NOT = "00"
016200        DISPLAY "LDGRPRF - OPEN FILE ERROR - PERFRPTOUT"
016300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS2
016400        GO TO Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600     MOVE ZERO TO WK-N-PRF-VOLUME WK-A-PRF-TOTAL-AMOUNT
016700                  WK-A-PRF-AVG-AMOUNT.
016800     IF WK-C-RPRF-OPTION = "3"
016900        MOVE WK-C-RPRF-FROM-DATE  TO WK-TS-FROM-DATE
017000        MOVE WK-C-RPRF-TO-DATE    TO WK-TS-TO-DATE
017100     END-IF.
017200 A099-START-PROGRAM-ROUTINE-EX.
017300     EXIT.
017400*
017500*----------------------------------------------------------------*
017600 B000-ACCUMULATE-PERFORMANCE.
017700*----------------------------------------------------------------*
017800     READ TRANSACTIONS-MASTER NEXT RECORD
017900        AT END
018000        MOVE "Y" TO WK-C-END-OF-READ
018100     END-READ.
018200     PERFORM B100-EVALUATE-ONE-RECORD
018300        THRU B199-EVALUATE-ONE-RECORD-EX
018400        UNTIL WK-C-END-OF-READ = "Y".
018500     IF WK-N-PRF-VOLUME > ZERO
018600        COMPUTE WK-A-PRF-AVG-AMOUNT ROUNDED =
018700           WK-A-PRF-TOTAL-AMOUNT / WK-N-PRF-VOLUME
018800     END-IF.
018900 B099-ACCUMULATE-PERFORMANCE-EX.
019000     EXIT.
019100*
019200*----------------------------------------------------------------*
019300 B100-EVALUATE-ONE-RECORD.
019400*----------------------------------------------------------------*
019500     IF TXN-IS-PAYMENT AND TXN-LIVE-ACCOUNT
019600        PERFORM B110-CHECK-FILTERS
019700           THRU B119-CHECK-FILTERS-EX
019800        IF WK-C-PASSES-FILTER = "Y"
019900           ADD 1 TO WK-N-PRF-VOLUME
020000           ADD TXN-AMOUNT TO WK-A-PRF-TOTAL-AMOUNT
020100        END-IF
020200     END-IF.
020300     READ TRANSACTIONS-MASTER NEXT RECORD
020400        AT END
020500        MOVE "Y" TO WK-C-END-OF-READ
020600     END-READ.
020700 B199-EVALUATE-ONE-RECORD-EX.
020800     EXIT.
020900*
021000*----------------------------------------------------------------*
021100 B110-CHECK-FILTERS.
021200*----------------------------------------------------------------*
021300     MOVE "Y"                       TO WK-C-PASSES-FILTER.
021400     IF WK-C-RPRF-OPTION = "2" OR WK-C-RPRF-OPTION = "3"
021500        IF TXN-STATE NOT = WK-C-RPRF-STATE
021600           MOVE "N"                 TO WK-C-PASSES-FILTER
021700        END-IF
021800     END-IF.
021900     IF WK-C-PASSES-FILTER = "Y" AND WK-C-RPRF-OPTION = "3"
022000        MOVE TXN-CREATED-DATE-X     TO WK-TS-TXN-VALUE
022100        IF NOT (WK-TS-TXN-VALUE NOT < WK-TS-FROM-DATE
022200            AND WK-TS-TXN-VALUE NOT > WK-TS-TO-DATE)
022300           MOVE "N"                 TO WK-C-PASSES-FILTER
022400        END-IF
022500     END-IF.
022600 B119-CHECK-FILTERS-EX.
022700     EXIT.
022800*
022900*----------------------------------------------------------------*
023000 C000-WRITE-REPORT.
023100*----------------------------------------------------------------*
023200     MOVE SPACES TO RPRF-LINE.
023300     MOVE WK-N-PRF-VOLUME       TO RPRF-LINE-VOLUME.
023400     MOVE WK-A-PRF-TOTAL-AMOUNT TO RPRF-LINE-TOTAL-AMOUNT.
023500     MOVE WK-A-PRF-AVG-AMOUNT   TO RPRF-LINE-AVG-AMOUNT.
023600     WRITE RPRF-LINE.
023700 C099-WRITE-REPORT-EX.
023800     EXIT.
023900*
024000*----------------------------------------------------------------*
024100 Y900-ABNORMAL-TERMINATION.
024200*----------------------------------------------------------------*
024300     PERFORM Z000-END-PROGRAM-ROUTINE
024400        THRU Z099-END-PROGRAM-ROUTINE-EX.
024500     GOBACK.
024600*
024700*----------------------------------------------------------------*
024800 Z000-END-PROGRAM-ROUTINE.
024900*----------------------------------------------------------------*
025000     CLOSE TRANSACTIONS-MASTER.
025100     CLOSE PERFORMANCE-REPORT-OUT.
025200 Z099-END-PROGRAM-ROUTINE-EX.
025300     EXIT.
025400*
025500******************************************************************
025600*************** END OF PROGRAM SOURCE  LDGRPRF ***************
025700******************************************************************
