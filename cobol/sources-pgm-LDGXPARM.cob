000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGXPARM.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   CASH MGMT SYSTEMS AS-400.
000700 DATE-WRITTEN.   02 SEP 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A LEDGER DEFAULT VALUE
001200*               FROM THE LEDGER SYSTEM PARAMETER FILE, GIVEN A
001300*               SHORT PARAMETER CODE.  USED BY LDGVTXN TO
001400*               RESOLVE THE MOTO-FLAG DEFAULT WHEN AN INBOUND
001500*               PAYMENT_CREATED EVENT CARRIES NO MOTO INDICATOR.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MPIDCK - DCKABNGE 02/09/1990 - INITIAL VERSION
002100* MPIDCL - DCKABNGE 15/08/2001 - LEDGER OPS MODS - CHANGED THE
002200*                   CALL RETURN FROM EXIT PROGRAM TO GOBACK SO
002300*                   THIS ROUTINE CAN ALSO BE CALLED FROM THE
002400*                   NIGHTLY PARAMETER-REFRESH CL JOB
002500* L99YKC - KLEEYM   18/01/1999 - Y2K REVIEW - NO DATE FIELDS      L99YKC  
002600*                   HELD IN TFSLDGPA, NO CHANGE REQUIRED
002700* L19Q1E - VENL29   23/01/2019 - PROJ#LDG3 - GEBNREQ-85120        L19Q1E
002800*                   - ADD "MOTODFT" PARAMETER CODE, DEFAULT
002900*                     VALUE "N" LOADED INTO TFSLDGPA BY DBA
003000*                     TEAM AHEAD OF THIS RELEASE
003100* L26H04 - VENL29   10/08/2026 - PROJ#LDG3 - TECH DEBT REVIEW -
003200*                   NO CHANGE TO THIS ROUTINE - CONFIRMED THIS
003300*                   IS THE ROUTINE LDGVTXN'S C100-SET-MOTO-FLAG
003400*                   CALLS TO RESOLVE THE MOTO-FLAG DEFAULT ONCE
003500*                   LDGINSTL STOPPED PRE-RESOLVING IT, SO THE
003600*                   LDGXPARM LOOKUP BELOW NOW FIRES AT RUN TIME
003700*---------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TFSLDGPA ASSIGN TO DATABASE-TFSLDGPA
005000            ORGANIZATION      IS INDEXED
005100            ACCESS MODE       IS RANDOM
005200            RECORD KEY        IS TFSLDGPA-PARMCD
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900***************
006000 FD  TFSLDGPA
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS TFSLDGPA-REC.
006300 01  TFSLDGPA-REC.
006400     05  TFSLDGPA-PARMCD        PIC X(07).
006500     05  TFSLDGPA-PARMVAL       PIC X(01).
006600     05  FILLER                PIC X(24).
006700 01  TFSLDGPA-REC-R REDEFINES TFSLDGPA-REC.
006800     05  TFSLDGPA-REC-X         PIC X(32).
006900*
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER              PIC X(24)  VALUE
007400     "** PROGRAM LDGXPARM **".
007500*
007600 01  WK-N-WORK-AREA.
007700     05  WK-N-RETRY-CTR         PIC 9(01) COMP VALUE ZERO.
007800 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
007900     05  WK-N-RETRY-CTR-X       PIC X(01).
008000*
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY LDGCMWS.
008400*
008500 EJECT
008600 LINKAGE SECTION.
008700*****************
008800 01  WK-C-XPARM-RECORD.
008900     05  WK-C-XPARM-IN-CODE     PIC X(07).
009000     05  WK-C-XPARM-OUT-VALUE   PIC X(01).
009100 01  WK-C-XPARM-RECORD-R REDEFINES WK-C-XPARM-RECORD.
009200     05  WK-C-XPARM-RECORD-X    PIC X(08).
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-XPARM-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-MAIN-PROCESSING
009900        THRU A099-MAIN-PROCESSING-EX.
010000     PERFORM Z000-END-PROGRAM-ROUTINE
010100        THRU Z099-END-PROGRAM-ROUTINE-EX.
010200     GOBACK.
010300 EJECT
010400*---------------------------------------------------------------*
010500 A000-MAIN-PROCESSING.
010600*---------------------------------------------------------------*
010700     OPEN INPUT TFSLDGPA.
010800     IF  NOT WK-C-SUCCESSFUL
010900         DISPLAY "LDGXPARM - OPEN FILE ERROR - TFSLDGPA"
011000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011100         MOVE "N"                TO WK-C-XPARM-OUT-VALUE
011200         GO TO Y900-ABNORMAL-TERMINATION
011300     END-IF.
011400*
011500     MOVE SPACE                 TO WK-C-XPARM-OUT-VALUE.
011600     MOVE WK-C-XPARM-IN-CODE    TO TFSLDGPA-PARMCD.
011700     READ TFSLDGPA KEY IS TFSLDGPA-PARMCD.
011800     IF WK-C-SUCCESSFUL
011900        GO TO A080-MOVE-DATA
012000     END-IF.
012100*
012200     IF WK-C-RECORD-NOT-FOUND
012300        MOVE "N"                TO WK-C-XPARM-OUT-VALUE
012400     ELSE
012500        DISPLAY "LDGXPARM READ FILE ERROR - TFSLDGPA"
012600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012700        MOVE "N"                TO WK-C-XPARM-OUT-VALUE
012800     END-IF.
012900     GO TO A099-MAIN-PROCESSING-EX.
013000*
013100 A080-MOVE-DATA.
013200     MOVE TFSLDGPA-PARMVAL      TO WK-C-XPARM-OUT-VALUE.
013300*
013400*---------------------------------------------------------------*
013500 A099-MAIN-PROCESSING-EX.
013600*---------------------------------------------------------------*
013700     EXIT.
013800*
013900 Y900-ABNORMAL-TERMINATION.
014000     PERFORM Z000-END-PROGRAM-ROUTINE
014100        THRU Z099-END-PROGRAM-ROUTINE-EX.
014200     GOBACK.
014300*
014400*---------------------------------------------------------------*
014500 Z000-END-PROGRAM-ROUTINE.
014600*---------------------------------------------------------------*
014700     CLOSE TFSLDGPA.
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "LDGXPARM - CLOSE FILE ERROR - TFSLDGPA"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100     END-IF.
015200*
015300*---------------------------------------------------------------*
015400 Z099-END-PROGRAM-ROUTINE-EX.
015500*---------------------------------------------------------------*
015600     EXIT.
015700*
015800******************************************************************
015900*************** END OF PROGRAM SOURCE - LDGXPARM ***************
016000******************************************************************
